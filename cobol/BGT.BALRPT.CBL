000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.         BUDGET-STATUS-BUILDER.
000030 AUTHOR.             T. LINDQVIST-AREVALO.
000040 INSTALLATION.       CONSUMER FINANCIAL SYSTEMS - DAILY BATCH.
000050 DATE-WRITTEN.       09/03/1990.
000060 DATE-COMPILED.
000070 SECURITY.           COMPANY CONFIDENTIAL - PRODUCTION LIBRARY CFS.BATCH.
000080*
000090****************************************************************
000100*                                                                *
000110*   BUDGET-STATUS-BUILDER                                       *
000120*                                                                *
000130*   FOURTH STEP OF THE DAILY NET-WORTH JOB STREAM.  RE-READS THE *
000140*   BUDGETS FILE AND THE FLAGGED-TRANSACTION EXTRACT LEFT BY THE *
000150*   FRIVOLOUS-SPENDING-ENGINE STEP TO BUILD THE LIMIT/SPENT/     *
000160*   REMAINING/PERCENT-USED LINE FOR THE MAIN BUDGET AND FOR EACH *
000170*   ACTIVE CATEGORY BUDGET, THEN APPENDS THE BUDGET STATUS       *
000180*   SECTION TO THE SHARED PRINT FILE.                            *
000190*                                                                *
000200****************************************************************
000210*
000220*    C H A N G E   L O G
000230*
000240*    DATE      BY    REQUEST      DESCRIPTION
000250*    --------  ----  -----------  ----------------------------
000260*    09/03/90  TLA   CFS-0021     ORIGINAL CODING.
000270*    04/17/92  TLA   CFS-0052     PERCENT-USED NOW ROUNDED HALF-
000280*                                 UP TO 2 DECIMALS PER FINANCE
000290*                                 RECONCILIATION REQUEST.
000300*    11/30/94  WFH   CFS-0077     PERCENT FORCED TO ZERO WHEN THE
000310*                                 LIMIT IS ZERO OR NEGATIVE - WAS
000320*                                 ABENDING ON DIVIDE BY ZERO.
000330*    01/09/98  SJK   CFS-0094     Y2K REVIEW - NO CHANGE NEEDED.
000340*    11/22/99  SJK     Y2K-120    FINAL Y2K SIGN-OFF.
000350*    07/14/03  DNO   CFS-0105     REMAINING IS NOW SIGNED ON THE
000360*                                 PRINT LINE - OVER-BUDGET SHOWED
000370*                                 AS A POSITIVE NUMBER BEFORE.
000380*    05/04/04  DNO   CFS-0108     CATEGORY BUDGET TABLE ENLARGED
000390*                                 TO 60 ENTRIES TO MATCH THE
000400*                                 FRIVOLOUS-SPENDING-ENGINE STEP.
000410*
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER.    IBM-370.
000450 OBJECT-COMPUTER.    IBM-370.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM
000480     UPSI-0 ON STATUS IS CFS-TEST-RUN
000490         OFF STATUS IS CFS-PRODUCTION-RUN.
000500*
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT BUDGET-FILE   ASSIGN TO "BUDGETS"
000540         ORGANIZATION IS LINE SEQUENTIAL
000550         FILE STATUS  IS WS-BUD-FILE-STATUS.
000560     SELECT TXNFLAG-FILE  ASSIGN TO "TXNFLAG-OUT"
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS  IS WS-TXF-FILE-STATUS.
000590     SELECT REPORT-FILE   ASSIGN TO "REPORT"
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS  IS WS-RPT-FILE-STATUS.
000620*
000630 DATA DIVISION.
000640 FILE SECTION.
000650*
000660 FD  BUDGET-FILE
000670     LABEL RECORDS ARE STANDARD
000680     RECORD CONTAINS 36 CHARACTERS.
000690 01  BUD-RECORD-IN.
000700     05  BUD-CATEGORY-IN          PIC X(25).
000710     05  BUD-MONTHLY-LIMIT-IN     PIC S9(7)V99.
000720     05  BUD-MAIN-FLAG-IN         PIC X(1).
000730         88  BUD-IN-IS-MAIN           VALUE "Y".
000740     05  BUD-ACTIVE-FLAG-IN       PIC X(1).
000750         88  BUD-IN-IS-ACTIVE         VALUE "Y".
000760*
000770 FD  TXNFLAG-FILE
000780     LABEL RECORDS ARE STANDARD
000790     RECORD CONTAINS 115 CHARACTERS.
000800 01  TXF-RECORD-IN.
000810     05  TXF-ID-IN                PIC 9(8).
000820     05  TXF-ACCT-ID-IN           PIC 9(6).
000830     05  TXF-DATE-IN              PIC 9(8).
000840     05  TXF-AMOUNT-IN            PIC S9(7)V99.
000850     05  TXF-MERCHANT-IN          PIC X(25).
000860     05  TXF-DESC-IN              PIC X(30).
000870     05  TXF-CATEGORY-IN          PIC X(25).
000880     05  TXF-PENDING-FLAG-IN      PIC X(1).
000890     05  FILLER                   PIC X(1).
000900     05  TXF-DISCRETIONARY-FLAG-IN PIC X(1).
000910     05  TXF-FRIVOLOUS-FLAG-IN    PIC X(1).
000920*
000930 FD  REPORT-FILE
000940     LABEL RECORDS ARE STANDARD
000950     RECORD CONTAINS 132 CHARACTERS.
000960 01  RPT-RECORD-OUT               PIC X(132).
000970*
000980 WORKING-STORAGE SECTION.
000990*
001000*    STANDALONE CONTROL FIELDS - MAIN-BUDGET MATCH SWITCH AND THE
001010*    UPPERCASE COMPARE WORK FIELDS USED WHEN SCANNING THE BUDGET
001020*    TABLE FOR A CATEGORY HIT.
001030*
001040 77  WS-MAIN-BUDGET-FOUND-SWITCH  PIC X(1)   VALUE "N".
001050     88  WS-MAIN-BUDGET-FOUND         VALUE "Y".
001060 77  WS-MAIN-SPENT-TOTAL          PIC S9(9)V99  VALUE ZEROES.
001070 77  WS-CATEGORY-UPPER            PIC X(25)  VALUE SPACES.
001080 77  WS-BUD-CATEGORY-UPPER        PIC X(25)  VALUE SPACES.
001090*
001100 01  WS-FILE-STATUS-GROUP.
001110     05  WS-BUD-FILE-STATUS       PIC X(2).
001120         88  WS-BUD-OK                VALUE "00".
001130     05  WS-TXF-FILE-STATUS       PIC X(2).
001140         88  WS-TXF-OK                VALUE "00".
001150     05  WS-RPT-FILE-STATUS       PIC X(2).
001160*
001170 01  WS-SWITCHES.
001180     05  WS-BUD-EOF-SWITCH        PIC X(1)   VALUE "N".
001190         88  WS-NO-MORE-BUD           VALUE "Y".
001200     05  WS-TXF-EOF-SWITCH        PIC X(1)   VALUE "N".
001210         88  WS-NO-MORE-TXF           VALUE "Y".
001220*
001230 01  WS-COUNTERS.
001240     05  WS-BUD-SUB               PIC 9(3)   COMP.
001250     05  WS-BUDGET-TABLE-COUNT    PIC 9(3)   COMP  VALUE ZEROES.
001260     05  WS-MAIN-BUDGET-SUB       PIC 9(3)   COMP  VALUE ZEROES.
001270     05  WS-MATCHED-BUDGET-SUB    PIC 9(3)   COMP  VALUE ZEROES.
001280     05  WS-LINE-COUNT            PIC 9(4)   COMP  VALUE ZEROES.
001290*
001300*    BUDGET TABLE - ACTIVE RECORDS ONLY, LOADED IN FILE ORDER SO
001310*    THE PRINTED SECTION REPRODUCES THE SHOP'S BUDGET FILE
001320*    SEQUENCE (MAIN IS ALWAYS KEYED FIRST BY CONVENTION).
001330*
001340 01  WS-BUDGET-TABLE.
001350     05  WS-BUD-TAB-ENTRY OCCURS 60 TIMES.
001360         10  WS-BUD-TAB-CATEGORY      PIC X(25).
001370         10  WS-BUD-TAB-LIMIT         PIC S9(7)V99.
001380         10  WS-BUD-TAB-LIMIT-ABS REDEFINES WS-BUD-TAB-LIMIT
001390                                      PIC 9(7)V99.
001400         10  WS-BUD-TAB-MAIN-FLAG     PIC X(1).
001410             88  WS-BUD-TAB-IS-MAIN       VALUE "Y".
001420         10  WS-BUD-TAB-SPENT         PIC S9(9)V99 VALUE ZEROES.
001430*
001440*    EDITED REPORT LINE - THREE VIEWS OF THE ONE 132-BYTE SLOT.
001450*
001460 01  WS-PRINT-LINE                PIC X(132) VALUE SPACES.
001470*
001480 01  WS-TITLE-LINE-1 REDEFINES WS-PRINT-LINE.
001490     05  FILLER                   PIC X(45)  VALUE SPACES.
001500     05  FILLER                   PIC X(40)
001510         VALUE "B U D G E T   S T A T U S".
001520     05  FILLER                   PIC X(47)  VALUE SPACES.
001530*
001540 01  WS-TITLE-LINE-2 REDEFINES WS-PRINT-LINE.
001550     05  FILLER                   PIC X(1)   VALUE SPACES.
001560     05  FILLER                   PIC X(25)  VALUE "CATEGORY".
001570     05  FILLER                   PIC X(16)  VALUE "LIMIT".
001580     05  FILLER                   PIC X(16)  VALUE "SPENT".
001590     05  FILLER                   PIC X(16)  VALUE "REMAINING".
001600     05  FILLER                   PIC X(12)  VALUE "PCT USED".
001610     05  FILLER                   PIC X(46)  VALUE SPACES.
001620*
001630 01  WS-BUD-DETAIL-LINE REDEFINES WS-PRINT-LINE.
001640     05  WS-BD-CATEGORY           PIC X(26).
001650     05  WS-BD-LIMIT              PIC ZZ,ZZZ,ZZ9.99-.
001660     05  FILLER                   PIC X(2)   VALUE SPACES.
001670     05  WS-BD-SPENT              PIC ZZ,ZZZ,ZZ9.99-.
001680     05  FILLER                   PIC X(2)   VALUE SPACES.
001690     05  WS-BD-REMAINING          PIC ZZ,ZZZ,ZZ9.99-.
001700     05  FILLER                   PIC X(2)   VALUE SPACES.
001710     05  WS-BD-PERCENT            PIC ZZ9.99-.
001720     05  FILLER                   PIC X(46)  VALUE SPACES.
001730*
001740 01  WS-WORK-AMOUNTS.
001750     05  WS-WORK-LIMIT            PIC S9(7)V99   VALUE ZEROES.
001760     05  WS-WORK-SPENT            PIC S9(9)V99   VALUE ZEROES.
001770     05  WS-WORK-REMAINING        PIC S9(9)V99   VALUE ZEROES.
001780     05  WS-WORK-PERCENT          PIC S9(3)V99   VALUE ZEROES.
001790*
001800 PROCEDURE DIVISION.
001810*
001820 0000-MAIN-CONTROL.
001830     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
001840     PERFORM 1000-LOAD-BUDGET-TABLE THRU 1000-EXIT.
001850     PERFORM 1500-ACCUMULATE-SPENDING THRU 1500-EXIT
001860         UNTIL WS-NO-MORE-TXF.
001870     PERFORM 2000-PRINT-BUDGET-SECTION THRU 2000-EXIT.
001880     PERFORM 9000-TERMINATE THRU 9000-EXIT.
001890     STOP RUN.
001900*
001910 0100-INITIALIZE.
001920     OPEN INPUT  BUDGET-FILE.
001930     OPEN INPUT  TXNFLAG-FILE.
001940     OPEN EXTEND REPORT-FILE.
001950 0100-EXIT.
001960     EXIT.
001970*
001980 1000-LOAD-BUDGET-TABLE.
001990     PERFORM 1010-READ-BUDGET THRU 1010-EXIT.
002000     PERFORM 1020-STORE-BUDGET THRU 1020-EXIT
002010         UNTIL WS-NO-MORE-BUD.
002020 1000-EXIT.
002030     EXIT.
002040*
002050 1010-READ-BUDGET.
002060     READ BUDGET-FILE
002070         AT END
002080             MOVE "Y" TO WS-BUD-EOF-SWITCH
002090     END-READ.
002100 1010-EXIT.
002110     EXIT.
002120*
002130 1020-STORE-BUDGET.
002140     IF NOT BUD-IN-IS-ACTIVE
002150         GO TO 1020-EXIT
002160     END-IF.
002170     IF WS-BUDGET-TABLE-COUNT < 60
002180         ADD 1 TO WS-BUDGET-TABLE-COUNT
002190         MOVE BUD-CATEGORY-IN
002200             TO WS-BUD-TAB-CATEGORY (WS-BUDGET-TABLE-COUNT)
002210         MOVE BUD-MONTHLY-LIMIT-IN
002220             TO WS-BUD-TAB-LIMIT (WS-BUDGET-TABLE-COUNT)
002230         MOVE BUD-MAIN-FLAG-IN
002240             TO WS-BUD-TAB-MAIN-FLAG (WS-BUDGET-TABLE-COUNT)
002250         IF BUD-IN-IS-MAIN
002260             MOVE "Y" TO WS-MAIN-BUDGET-FOUND-SWITCH
002270             MOVE WS-BUDGET-TABLE-COUNT TO WS-MAIN-BUDGET-SUB
002280         END-IF
002290     ELSE
002300         DISPLAY "BGT1020W - BUDGET TABLE FULL, RECORD IGNORED"
002310     END-IF.
002320     PERFORM 1010-READ-BUDGET THRU 1010-EXIT.
002330 1020-EXIT.
002340     EXIT.
002350*
002360*    1500-ACCUMULATE-SPENDING - BUSINESS RULE: BUDGET STATUS.
002370*    EVERY OUTFLOW ON THE EXTRACT COUNTS TOWARD THE MAIN SPENT
002380*    TOTAL AND, WHEN ITS CATEGORY CARRIES AN ACTIVE BUDGET, THAT
002390*    BUDGET'S SPENT TOTAL TOO - DISCRETIONARY OR NOT.
002400*
002410 1500-ACCUMULATE-SPENDING.
002420     READ TXNFLAG-FILE
002430         AT END
002440             MOVE "Y" TO WS-TXF-EOF-SWITCH
002450             GO TO 1500-EXIT
002460     END-READ.
002470     IF TXF-AMOUNT-IN > 0
002480         ADD TXF-AMOUNT-IN TO WS-MAIN-SPENT-TOTAL
002490         PERFORM 1600-FIND-CATEGORY-BUDGET THRU 1600-EXIT
002500         IF WS-MATCHED-BUDGET-SUB > 0
002510             ADD TXF-AMOUNT-IN
002520                 TO WS-BUD-TAB-SPENT (WS-MATCHED-BUDGET-SUB)
002530         END-IF
002540     END-IF.
002550 1500-EXIT.
002560     EXIT.
002570*
002580 1600-FIND-CATEGORY-BUDGET.
002590     MOVE ZEROES TO WS-MATCHED-BUDGET-SUB.
002600     MOVE TXF-CATEGORY-IN TO WS-CATEGORY-UPPER.
002610     INSPECT WS-CATEGORY-UPPER
002620         CONVERTING "abcdefghijklmnopqrstuvwxyz"
002630                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002640     MOVE 1 TO WS-BUD-SUB.
002650     PERFORM 1610-TEST-ONE-BUDGET THRU 1610-EXIT
002660         UNTIL WS-BUD-SUB > WS-BUDGET-TABLE-COUNT.
002670 1600-EXIT.
002680     EXIT.
002690*
002700 1610-TEST-ONE-BUDGET.
002710     IF NOT WS-BUD-TAB-IS-MAIN (WS-BUD-SUB)
002720         MOVE WS-BUD-TAB-CATEGORY (WS-BUD-SUB)
002730             TO WS-BUD-CATEGORY-UPPER
002740         INSPECT WS-BUD-CATEGORY-UPPER
002750             CONVERTING "abcdefghijklmnopqrstuvwxyz"
002760                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002770         IF WS-BUD-CATEGORY-UPPER = WS-CATEGORY-UPPER
002780             MOVE WS-BUD-SUB TO WS-MATCHED-BUDGET-SUB
002790         END-IF
002800     END-IF.
002810     ADD 1 TO WS-BUD-SUB.
002820 1610-EXIT.
002830     EXIT.
002840*
002850 2000-PRINT-BUDGET-SECTION.
002860     MOVE SPACES TO WS-PRINT-LINE.
002870     MOVE WS-TITLE-LINE-1 TO RPT-RECORD-OUT.
002880     WRITE RPT-RECORD-OUT.
002890     MOVE SPACES TO WS-PRINT-LINE.
002900     MOVE WS-TITLE-LINE-2 TO RPT-RECORD-OUT.
002910     WRITE RPT-RECORD-OUT.
002920     IF WS-MAIN-BUDGET-FOUND
002930         MOVE "MAIN"                     TO WS-BD-CATEGORY
002940         MOVE WS-BUD-TAB-LIMIT (WS-MAIN-BUDGET-SUB)
002950             TO WS-WORK-LIMIT
002960         MOVE WS-MAIN-SPENT-TOTAL        TO WS-WORK-SPENT
002970         PERFORM 2200-COMPUTE-BUDGET-LINE THRU 2200-EXIT
002980         PERFORM 2300-WRITE-BUDGET-LINE THRU 2300-EXIT
002990     END-IF.
003000     MOVE 1 TO WS-BUD-SUB.
003010     PERFORM 2050-PRINT-ONE-CATEGORY-BUDGET THRU 2050-EXIT
003020         UNTIL WS-BUD-SUB > WS-BUDGET-TABLE-COUNT.
003030 2000-EXIT.
003040     EXIT.
003050*
003060*    2200-COMPUTE-BUDGET-LINE - BUSINESS RULE: BUDGET STATUS
003070*    MATH.  REMAINING IS SIGNED (CFS-0105); PERCENT IS FORCED TO
003080*    ZERO WHEN THE LIMIT IS ZERO OR NEGATIVE (CFS-0077) AND IS
003090*    OTHERWISE ROUNDED HALF-UP TO 2 DECIMALS (CFS-0052).
003100*
003110 2050-PRINT-ONE-CATEGORY-BUDGET.
003120     IF NOT WS-BUD-TAB-IS-MAIN (WS-BUD-SUB)
003130         MOVE WS-BUD-TAB-CATEGORY (WS-BUD-SUB) TO WS-BD-CATEGORY
003140         MOVE WS-BUD-TAB-LIMIT (WS-BUD-SUB)    TO WS-WORK-LIMIT
003150         MOVE WS-BUD-TAB-SPENT (WS-BUD-SUB)    TO WS-WORK-SPENT
003160         PERFORM 2200-COMPUTE-BUDGET-LINE THRU 2200-EXIT
003170         PERFORM 2300-WRITE-BUDGET-LINE THRU 2300-EXIT
003180     END-IF.
003190     ADD 1 TO WS-BUD-SUB.
003200 2050-EXIT.
003210     EXIT.
003220*
003230 2200-COMPUTE-BUDGET-LINE.
003240     SUBTRACT WS-WORK-SPENT FROM WS-WORK-LIMIT
003250         GIVING WS-WORK-REMAINING.
003260     IF WS-WORK-LIMIT > 0
003270         COMPUTE WS-WORK-PERCENT ROUNDED =
003280             (WS-WORK-SPENT / WS-WORK-LIMIT) * 100
003290     ELSE
003300         MOVE ZEROES TO WS-WORK-PERCENT
003310     END-IF.
003320 2200-EXIT.
003330     EXIT.
003340*
003350 2300-WRITE-BUDGET-LINE.
003360     MOVE WS-WORK-LIMIT      TO WS-BD-LIMIT.
003370     MOVE WS-WORK-SPENT      TO WS-BD-SPENT.
003380     MOVE WS-WORK-REMAINING  TO WS-BD-REMAINING.
003390     MOVE WS-WORK-PERCENT    TO WS-BD-PERCENT.
003400     MOVE WS-BUD-DETAIL-LINE TO RPT-RECORD-OUT.
003410     WRITE RPT-RECORD-OUT.
003420     ADD 1 TO WS-LINE-COUNT.
003430     MOVE SPACES TO WS-PRINT-LINE.
003440 2300-EXIT.
003450     EXIT.
003460*
003470 9000-TERMINATE.
003480     CLOSE BUDGET-FILE.
003490     CLOSE TXNFLAG-FILE.
003500     CLOSE REPORT-FILE.
003510     DISPLAY "BGT9000I - BUDGET LINES PRINTED   " WS-LINE-COUNT.
003520 9000-EXIT.
003530     EXIT.
