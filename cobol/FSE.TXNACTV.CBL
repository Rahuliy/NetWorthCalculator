000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.         FRIVOLOUS-SPENDING-ENGINE.
000030 AUTHOR.             P. DELACROIX-KOWALSKI.
000040 INSTALLATION.       CONSUMER FINANCIAL SYSTEMS - DAILY BATCH.
000050 DATE-WRITTEN.       07/19/1990.
000060 DATE-COMPILED.
000070 SECURITY.           COMPANY CONFIDENTIAL - PRODUCTION LIBRARY CFS.BATCH.
000080*
000090****************************************************************
000100*                                                                *
000110*   FRIVOLOUS-SPENDING-ENGINE                                   *
000120*                                                                *
000130*   SECOND STEP OF THE DAILY NET-WORTH JOB STREAM.  LOADS THE    *
000140*   CATEGORY-CONFIGURATOR SEED TABLE AND THE MONTH'S BUDGETS,    *
000150*   THEN WALKS THE CURRENT MONTH'S OUTFLOW TRANSACTIONS IN       *
000160*   (DATE, ID) ORDER, ACCUMULATING RUNNING SPEND AGAINST THE     *
000170*   MAIN BUDGET AND EACH CATEGORY BUDGET, FLAGGING ANY           *
000180*   DISCRETIONARY TRANSACTION THAT PUSHES A BUDGET PAST ITS      *
000190*   LIMIT.  OUTPUT IS THE FLAGGED-TRANSACTION EXTRACT CONSUMED   *
000200*   BY THE BUDGET-STATUS AND SPENDING-BY-CATEGORY STEPS THAT     *
000210*   FOLLOW.  THIS STEP DOES NOT WRITE TO THE PRINTED REPORT.     *
000220*                                                                *
000230****************************************************************
000240*
000250*    C H A N G E   L O G
000260*
000270*    DATE      BY    REQUEST      DESCRIPTION
000280*    --------  ----  -----------  ----------------------------
000290*    07/19/90  PDK   CFS-0018     ORIGINAL CODING.
000300*    01/14/91  PDK   CFS-0027     CASE-INSENSITIVE SUBSTRING
000310*                                 MATCH AGAINST CATEGORY-CONFIG
000320*                                 REPLACED THE ORIGINAL EXACT-
000330*                                 MATCH LOOKUP - TOO MANY MISSES.
000340*    08/02/92  TLA   CFS-0061     BLANK TXN-CATEGORY NOW MAPS TO
000350*                                 "UNCATEGORIZED" BEFORE LOOKUP.
000360*    03/15/93  TLA   CFS-0069     RUNNING TOTALS NOW ACCUMULATE
000370*                                 FOR NON-DISCRETIONARY SPEND
000380*                                 TOO - FINANCE WANTED MAIN
000390*                                 BUDGET TO REFLECT ALL OUTFLOW.
000400*    12/01/94  WFH   CFS-0076     STRICT GREATER-THAN COMPARE -
000410*                                 A TXN LANDING EXACTLY ON THE
000420*                                 LIMIT IS NOT FRIVOLOUS.
000430*    01/09/98  SJK   CFS-0094     Y2K REVIEW OF CCYYMMDD TARGET
000440*                                 MONTH WINDOW - NO CHANGE, THE
000450*                                 FEED ALREADY CARRIES 4-DIGIT
000460*                                 YEARS.
000470*    11/22/99  SJK     Y2K-119    FINAL Y2K SIGN-OFF.
000480*    06/18/01  DNO   CFS-0101     MAIN-BUDGET CHECK NOW APPLIES
000490*                                 REGARDLESS OF THE TRANSACTION'S
000500*                                 CATEGORY BUDGET RESULT - EITHER
000510*                                 BREACH ALONE FLAGS FRIVOLOUS.
000520*    05/04/04  DNO   CFS-0108     INACTIVE BUDGET RECORDS (INCL.
000530*                                 AN INACTIVE MAIN RECORD) ARE
000540*                                 NOW IGNORED ON LOAD.
000550*    02/28/09  WFH   CFS-0124     BUDGET TABLE ENLARGED TO 60
000560*                                 ENTRIES - CATEGORY LIST GREW
000570*                                 PAST THE OLD 40-ENTRY LIMIT.
000580*
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER.    IBM-370.
000620 OBJECT-COMPUTER.    IBM-370.
000630 SPECIAL-NAMES.
000640     UPSI-0 ON STATUS IS CFS-TEST-RUN
000650         OFF STATUS IS CFS-PRODUCTION-RUN.
000660*
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT TRANSACTION-FILE ASSIGN TO "TRANSACTIONS"
000700         ORGANIZATION IS LINE SEQUENTIAL
000710         FILE STATUS  IS WS-TXN-FILE-STATUS.
000720     SELECT BUDGET-FILE      ASSIGN TO "BUDGETS"
000730         ORGANIZATION IS LINE SEQUENTIAL
000740         FILE STATUS  IS WS-BUD-FILE-STATUS.
000750     SELECT CATCONFIG-FILE   ASSIGN TO "CATCONFIG"
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         FILE STATUS  IS WS-CAT-FILE-STATUS.
000780     SELECT TXNFLAG-FILE     ASSIGN TO "TXNFLAG-OUT"
000790         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS  IS WS-TXF-FILE-STATUS.
000810*
000820 DATA DIVISION.
000830 FILE SECTION.
000840*
000850 FD  TRANSACTION-FILE
000860     LABEL RECORDS ARE STANDARD
000870     RECORD CONTAINS 113 CHARACTERS.
000880 01  TXN-RECORD-IN.
000890     05  TXN-ID-IN                PIC 9(8).
000900     05  TXN-ACCT-ID-IN           PIC 9(6).
000910     05  TXN-DATE-IN.
000920         10  TXN-DATE-YYYY-IN.
000930             15  TXN-DATE-CC-IN       PIC 9(2).
000940             15  TXN-DATE-YY-IN       PIC 9(2).
000950         10  TXN-DATE-MM-IN           PIC 9(2).
000960         10  TXN-DATE-DD-IN           PIC 9(2).
000970     05  TXN-AMOUNT-IN            PIC S9(7)V99.
000980     05  TXN-AMOUNT-ABS-IN REDEFINES TXN-AMOUNT-IN PIC 9(7)V99.
000990     05  TXN-MERCHANT-IN          PIC X(25).
001000     05  TXN-DESC-IN              PIC X(30).
001010     05  TXN-CATEGORY-IN          PIC X(25).
001020     05  TXN-PENDING-FLAG-IN      PIC X(1).
001030     05  FILLER                   PIC X(1).
001040*
001050 FD  BUDGET-FILE
001060     LABEL RECORDS ARE STANDARD
001070     RECORD CONTAINS 36 CHARACTERS.
001080 01  BUD-RECORD-IN.
001090     05  BUD-CATEGORY-IN          PIC X(25).
001100     05  BUD-MONTHLY-LIMIT-IN     PIC S9(7)V99.
001110     05  BUD-LIMIT-ABS-IN REDEFINES BUD-MONTHLY-LIMIT-IN
001120                                  PIC 9(7)V99.
001130     05  BUD-MAIN-FLAG-IN         PIC X(1).
001140         88  BUD-IN-IS-MAIN           VALUE "Y".
001150     05  BUD-ACTIVE-FLAG-IN       PIC X(1).
001160         88  BUD-IN-IS-ACTIVE         VALUE "Y".
001170*
001180 FD  CATCONFIG-FILE
001190     LABEL RECORDS ARE STANDARD
001200     RECORD CONTAINS 26 CHARACTERS.
001210 01  CAT-RECORD-IN.
001220     05  CAT-NAME-IN              PIC X(25).
001230     05  CAT-DISC-FLAG-IN         PIC X(1).
001240         88  CAT-IN-IS-DISCRETIONARY VALUE "Y".
001250*
001260 FD  TXNFLAG-FILE
001270     LABEL RECORDS ARE STANDARD
001280     RECORD CONTAINS 115 CHARACTERS.
001290 01  TXF-RECORD-OUT.
001300     05  TXF-ID-OUT               PIC 9(8).
001310     05  TXF-ACCT-ID-OUT          PIC 9(6).
001320     05  TXF-DATE-OUT.
001330         10  TXF-DATE-YYYY-OUT.
001340             15  TXF-DATE-CC-OUT      PIC 9(2).
001350             15  TXF-DATE-YY-OUT      PIC 9(2).
001360         10  TXF-DATE-MM-OUT          PIC 9(2).
001370         10  TXF-DATE-DD-OUT          PIC 9(2).
001380     05  TXF-AMOUNT-OUT           PIC S9(7)V99.
001390     05  TXF-MERCHANT-OUT         PIC X(25).
001400     05  TXF-DESC-OUT             PIC X(30).
001410     05  TXF-CATEGORY-OUT         PIC X(25).
001420     05  TXF-PENDING-FLAG-OUT     PIC X(1).
001430     05  FILLER                   PIC X(1).
001440     05  TXF-DISCRETIONARY-FLAG-OUT PIC X(1).
001450     05  TXF-FRIVOLOUS-FLAG-OUT   PIC X(1).
001460*
001470 WORKING-STORAGE SECTION.
001480*
001490*    STANDALONE CONTROL FIELDS - MAIN-BUDGET MATCH SWITCH, THE
001500*    RUNNING-TOTAL ACCUMULATOR AND THE UPPERCASE COMPARE WORK
001510*    FIELDS USED WHEN A TRANSACTION CATEGORY IS MATCHED AGAINST
001520*    THE CATEGORY AND BUDGET TABLES.
001530*
001540 77  WS-MAIN-BUDGET-FOUND-SWITCH  PIC X(1)   VALUE "N".
001550     88  WS-MAIN-BUDGET-FOUND         VALUE "Y".
001560 77  WS-MAIN-RUNNING-TOTAL        PIC S9(9)V99  VALUE ZEROES.
001570 77  WS-TXN-CATEGORY-WORK         PIC X(25)  VALUE SPACES.
001580 77  WS-TXN-CATEGORY-UPPER        PIC X(25)  VALUE SPACES.
001590 77  WS-BUD-CATEGORY-UPPER        PIC X(25)  VALUE SPACES.
001600*
001610 01  WS-FILE-STATUS-GROUP.
001620     05  WS-TXN-FILE-STATUS       PIC X(2).
001630         88  WS-TXN-OK                VALUE "00".
001640         88  WS-TXN-EOF               VALUE "10".
001650     05  WS-BUD-FILE-STATUS       PIC X(2).
001660         88  WS-BUD-OK                VALUE "00".
001670         88  WS-BUD-EOF               VALUE "10".
001680     05  WS-CAT-FILE-STATUS       PIC X(2).
001690         88  WS-CAT-OK                VALUE "00".
001700         88  WS-CAT-EOF               VALUE "10".
001710     05  WS-TXF-FILE-STATUS       PIC X(2).
001720*
001730 01  WS-SWITCHES.
001740     05  WS-TXN-EOF-SWITCH        PIC X(1)   VALUE "N".
001750         88  WS-NO-MORE-TXN           VALUE "Y".
001760     05  WS-BUD-EOF-SWITCH        PIC X(1)   VALUE "N".
001770         88  WS-NO-MORE-BUD           VALUE "Y".
001780     05  WS-CAT-EOF-SWITCH        PIC X(1)   VALUE "N".
001790         88  WS-NO-MORE-CAT           VALUE "Y".
001800     05  WS-IN-SCOPE-SWITCH       PIC X(1)   VALUE "N".
001810         88  WS-TXN-IN-SCOPE          VALUE "Y".
001820*
001830 01  WS-RUN-DATE-GROUP.
001840     05  WS-ACCEPT-DATE-6.
001850         10  WS-ACCEPT-YY             PIC 9(2).
001860         10  WS-ACCEPT-MM             PIC 9(2).
001870         10  WS-ACCEPT-DD             PIC 9(2).
001880     05  WS-RUN-DATE              PIC 9(8)   VALUE ZEROES.
001890     05  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
001900         10  WS-RUN-DATE-CC           PIC 9(2).
001910         10  WS-RUN-DATE-YY           PIC 9(2).
001920         10  WS-RUN-DATE-MM           PIC 9(2).
001930         10  WS-RUN-DATE-DD           PIC 9(2).
001940     05  WS-TARGET-YYYYMM         PIC 9(6)   VALUE ZEROES.
001950     05  WS-TXN-YYYYMM            PIC 9(6)   VALUE ZEROES.
001960*
001970 01  WS-COUNTERS.
001980     05  WS-CAT-SUB               PIC 9(3)   COMP.
001990     05  WS-BUD-SUB               PIC 9(3)   COMP.
002000     05  WS-SCAN-POS              PIC 9(2)   COMP.
002010     05  WS-CATEGORY-TABLE-COUNT  PIC 9(3)   COMP  VALUE ZEROES.
002020     05  WS-BUDGET-TABLE-COUNT    PIC 9(3)   COMP  VALUE ZEROES.
002030     05  WS-MATCHED-BUDGET-SUB    PIC 9(3)   COMP  VALUE ZEROES.
002040     05  WS-MAIN-BUDGET-SUB       PIC 9(3)   COMP  VALUE ZEROES.
002050     05  WS-TXN-READ-CT           PIC 9(6)   COMP  VALUE ZEROES.
002060     05  WS-TXN-IN-SCOPE-CT       PIC 9(6)   COMP  VALUE ZEROES.
002070     05  WS-TXN-FLAGGED-CT        PIC 9(6)   COMP  VALUE ZEROES.
002080*
002090*    CATEGORY-CONFIGURATOR SEED TABLE - LOADED FROM CATCONFIG.
002100*
002110 01  WS-CATEGORY-TABLE.
002120     05  WS-CAT-TAB-ENTRY OCCURS 100 TIMES.
002130         10  WS-CAT-TAB-NAME          PIC X(25).
002140         10  WS-CAT-TAB-DISC-FLAG     PIC X(1).
002150             88  WS-CAT-TAB-DISCRETIONARY VALUE "Y".
002160*
002170*    BUDGET TABLE - LOADED FROM BUDGETS, ACTIVE RECORDS ONLY.
002180*    BUD-TAB-RUNTOTAL ACCUMULATES AS THE TRANSACTION FILE IS
002190*    WALKED AND IS USED ONLY FOR THE CATEGORY-BUDGET CHECK.
002200*
002210 01  WS-BUDGET-TABLE.
002220     05  WS-BUD-TAB-ENTRY OCCURS 60 TIMES.
002230         10  WS-BUD-TAB-CATEGORY      PIC X(25).
002240         10  WS-BUD-TAB-LIMIT         PIC S9(7)V99.
002250         10  WS-BUD-TAB-MAIN-FLAG     PIC X(1).
002260             88  WS-BUD-TAB-IS-MAIN       VALUE "Y".
002270         10  WS-BUD-TAB-RUNTOTAL      PIC S9(9)V99 VALUE ZEROES.
002280*
002290*    GENERIC SUBSTRING WORK AREA USED BY 2360-CHECK-CONTAINS.
002300*
002310 01  WS-SUBSTRING-WORK.
002320     05  WS-SCAN-TEXT             PIC X(25)  VALUE SPACES.
002330     05  WS-SCAN-LEN              PIC 9(2)   COMP  VALUE ZEROES.
002340     05  WS-HAYSTACK              PIC X(25)  VALUE SPACES.
002350     05  WS-HAYSTACK-LEN          PIC 9(2)   COMP  VALUE ZEROES.
002360     05  WS-NEEDLE                PIC X(25)  VALUE SPACES.
002370     05  WS-NEEDLE-LEN            PIC 9(2)   COMP  VALUE ZEROES.
002380     05  WS-CONTAINS-SWITCH       PIC X(1)   VALUE "N".
002390         88  WS-STRINGS-MATCH         VALUE "Y".
002400*
002410 PROCEDURE DIVISION.
002420*
002430 0000-MAIN-CONTROL.
002440     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
002450     PERFORM 1000-LOAD-CATEGORY-TABLE THRU 1000-EXIT.
002460     PERFORM 1100-LOAD-BUDGET-TABLE THRU 1100-EXIT.
002470     PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT
002480         UNTIL WS-NO-MORE-TXN.
002490     PERFORM 9000-TERMINATE THRU 9000-EXIT.
002500     STOP RUN.
002510*
002520 0100-INITIALIZE.
002530     ACCEPT WS-ACCEPT-DATE-6 FROM DATE.
002540*
002550*    CENTURY WINDOW PER Y2K REVIEW CFS-0094 - PIVOT AT 50.
002560*
002570     IF WS-ACCEPT-YY < 50
002580         MOVE 20 TO WS-RUN-DATE-CC
002590     ELSE
002600         MOVE 19 TO WS-RUN-DATE-CC
002610     END-IF.
002620     MOVE WS-ACCEPT-YY   TO WS-RUN-DATE-YY.
002630     MOVE WS-ACCEPT-MM   TO WS-RUN-DATE-MM.
002640     MOVE WS-ACCEPT-DD   TO WS-RUN-DATE-DD.
002650     MOVE WS-RUN-DATE-CC TO WS-TARGET-YYYYMM (1:2).
002660     MOVE WS-RUN-DATE-YY TO WS-TARGET-YYYYMM (3:2).
002670     MOVE WS-RUN-DATE-MM TO WS-TARGET-YYYYMM (5:2).
002680     OPEN INPUT  TRANSACTION-FILE.
002690     OPEN INPUT  BUDGET-FILE.
002700     OPEN INPUT  CATCONFIG-FILE.
002710     OPEN OUTPUT TXNFLAG-FILE.
002720 0100-EXIT.
002730     EXIT.
002740*
002750 1000-LOAD-CATEGORY-TABLE.
002760     PERFORM 1010-READ-CATCONFIG THRU 1010-EXIT.
002770     PERFORM 1020-STORE-CATEGORY THRU 1020-EXIT
002780         UNTIL WS-NO-MORE-CAT.
002790 1000-EXIT.
002800     EXIT.
002810*
002820 1010-READ-CATCONFIG.
002830     READ CATCONFIG-FILE
002840         AT END
002850             MOVE "Y" TO WS-CAT-EOF-SWITCH
002860     END-READ.
002870 1010-EXIT.
002880     EXIT.
002890*
002900 1020-STORE-CATEGORY.
002910     IF WS-CATEGORY-TABLE-COUNT < 100
002920         ADD 1 TO WS-CATEGORY-TABLE-COUNT
002930         MOVE CAT-NAME-IN
002940             TO WS-CAT-TAB-NAME (WS-CATEGORY-TABLE-COUNT)
002950         MOVE CAT-DISC-FLAG-IN
002960             TO WS-CAT-TAB-DISC-FLAG (WS-CATEGORY-TABLE-COUNT)
002970     ELSE
002980         DISPLAY "FSE1020W - CATEGORY TABLE FULL, RECORD IGNORED"
002990     END-IF.
003000     PERFORM 1010-READ-CATCONFIG THRU 1010-EXIT.
003010 1020-EXIT.
003020     EXIT.
003030*
003040 1100-LOAD-BUDGET-TABLE.
003050     PERFORM 1110-READ-BUDGET THRU 1110-EXIT.
003060     PERFORM 1120-STORE-BUDGET THRU 1120-EXIT
003070         UNTIL WS-NO-MORE-BUD.
003080 1100-EXIT.
003090     EXIT.
003100*
003110 1110-READ-BUDGET.
003120     READ BUDGET-FILE
003130         AT END
003140             MOVE "Y" TO WS-BUD-EOF-SWITCH
003150     END-READ.
003160 1110-EXIT.
003170     EXIT.
003180*
003190*    1120-STORE-BUDGET - ONLY ACTIVE BUDGETS ARE KEPT, PER
003200*    CFS-0108.  AN ACTIVE MAIN RECORD IS REMEMBERED SEPARATELY
003210*    SO THE FRIVOLOUS CHECK DOES NOT HAVE TO RE-SCAN THE TABLE
003220*    FOR IT ON EVERY TRANSACTION.
003230*
003240 1120-STORE-BUDGET.
003250     IF NOT BUD-IN-IS-ACTIVE
003260         GO TO 1120-EXIT
003270     END-IF.
003280     IF BUD-MONTHLY-LIMIT-IN < 0
003290         DISPLAY "FSE1120W - NEGATIVE LIMIT ON " BUD-CATEGORY-IN
003300             " ABS VALUE " BUD-LIMIT-ABS-IN
003310     END-IF.
003320     IF WS-BUDGET-TABLE-COUNT < 60
003330         ADD 1 TO WS-BUDGET-TABLE-COUNT
003340         MOVE BUD-CATEGORY-IN
003350             TO WS-BUD-TAB-CATEGORY (WS-BUDGET-TABLE-COUNT)
003360         MOVE BUD-MONTHLY-LIMIT-IN
003370             TO WS-BUD-TAB-LIMIT (WS-BUDGET-TABLE-COUNT)
003380         MOVE BUD-MAIN-FLAG-IN
003390             TO WS-BUD-TAB-MAIN-FLAG (WS-BUDGET-TABLE-COUNT)
003400         IF BUD-IN-IS-MAIN
003410             MOVE "Y" TO WS-MAIN-BUDGET-FOUND-SWITCH
003420             MOVE WS-BUDGET-TABLE-COUNT TO WS-MAIN-BUDGET-SUB
003430         END-IF
003440     ELSE
003450         DISPLAY "FSE1120W - BUDGET TABLE FULL, RECORD IGNORED"
003460     END-IF.
003470     PERFORM 1110-READ-BUDGET THRU 1110-EXIT.
003480 1120-EXIT.
003490     EXIT.
003500*
003510 2000-PROCESS-TRANSACTIONS.
003520     PERFORM 2010-READ-TRANSACTION THRU 2010-EXIT.
003530     IF WS-NO-MORE-TXN
003540         GO TO 2000-EXIT
003550     END-IF.
003560     ADD 1 TO WS-TXN-READ-CT.
003570     PERFORM 2100-CHECK-TARGET-MONTH THRU 2100-EXIT.
003580     IF NOT WS-TXN-IN-SCOPE
003590         GO TO 2000-EXIT
003600     END-IF.
003610     ADD 1 TO WS-TXN-IN-SCOPE-CT.
003620     PERFORM 2200-BUILD-OUTPUT-RECORD THRU 2200-EXIT.
003630     IF TXN-AMOUNT-IN > 0
003640         PERFORM 2300-DETERMINE-CATEGORY THRU 2300-EXIT
003650         PERFORM 2400-UPDATE-RUNNING-TOTALS THRU 2400-EXIT
003660         PERFORM 2600-EVALUATE-FRIVOLOUS THRU 2600-EXIT
003670     END-IF.
003680     PERFORM 2900-WRITE-FLAGGED-TXN THRU 2900-EXIT.
003690 2000-EXIT.
003700     EXIT.
003710*
003720 2010-READ-TRANSACTION.
003730     READ TRANSACTION-FILE
003740         AT END
003750             MOVE "Y" TO WS-TXN-EOF-SWITCH
003760     END-READ.
003770 2010-EXIT.
003780     EXIT.
003790*
003800 2100-CHECK-TARGET-MONTH.
003810     MOVE "N" TO WS-IN-SCOPE-SWITCH.
003820     MOVE TXN-DATE-CC-IN TO WS-TXN-YYYYMM (1:2).
003830     MOVE TXN-DATE-YY-IN TO WS-TXN-YYYYMM (3:2).
003840     MOVE TXN-DATE-MM-IN TO WS-TXN-YYYYMM (5:2).
003850     IF WS-TXN-YYYYMM = WS-TARGET-YYYYMM
003860         MOVE "Y" TO WS-IN-SCOPE-SWITCH
003870     END-IF.
003880 2100-EXIT.
003890     EXIT.
003900*
003910 2200-BUILD-OUTPUT-RECORD.
003920     MOVE SPACES              TO TXF-RECORD-OUT.
003930     MOVE TXN-ID-IN           TO TXF-ID-OUT.
003940     MOVE TXN-ACCT-ID-IN      TO TXF-ACCT-ID-OUT.
003950     MOVE TXN-DATE-CC-IN      TO TXF-DATE-CC-OUT.
003960     MOVE TXN-DATE-YY-IN      TO TXF-DATE-YY-OUT.
003970     MOVE TXN-DATE-MM-IN      TO TXF-DATE-MM-OUT.
003980     MOVE TXN-DATE-DD-IN      TO TXF-DATE-DD-OUT.
003990     MOVE TXN-AMOUNT-IN       TO TXF-AMOUNT-OUT.
004000     MOVE TXN-MERCHANT-IN     TO TXF-MERCHANT-OUT.
004010     MOVE TXN-DESC-IN         TO TXF-DESC-OUT.
004020     MOVE TXN-CATEGORY-IN     TO TXF-CATEGORY-OUT.
004030     MOVE TXN-PENDING-FLAG-IN TO TXF-PENDING-FLAG-OUT.
004040     MOVE "N" TO TXF-DISCRETIONARY-FLAG-OUT.
004050     MOVE "N" TO TXF-FRIVOLOUS-FLAG-OUT.
004060 2200-EXIT.
004070     EXIT.
004080*
004090*    2300-DETERMINE-CATEGORY - CATEGORY CONFIGURATOR UNIT.
004100*    BLANK CATEGORY BECOMES "UNCATEGORIZED" BEFORE THE LOOKUP
004110*    (CFS-0061).  THE SEED TABLE IS SCANNED IN LOAD ORDER AND
004120*    THE FIRST CASE-INSENSITIVE SUBSTRING MATCH (EITHER WAY)
004130*    WINS (CFS-0027).
004140*
004150 2300-DETERMINE-CATEGORY.
004160     IF TXN-CATEGORY-IN = SPACES
004170         MOVE "Uncategorized" TO WS-TXN-CATEGORY-WORK
004180     ELSE
004190         MOVE TXN-CATEGORY-IN TO WS-TXN-CATEGORY-WORK
004200     END-IF.
004210     MOVE WS-TXN-CATEGORY-WORK TO TXF-CATEGORY-OUT.
004220     MOVE WS-TXN-CATEGORY-WORK TO WS-TXN-CATEGORY-UPPER.
004230     INSPECT WS-TXN-CATEGORY-UPPER
004240         CONVERTING "abcdefghijklmnopqrstuvwxyz"
004250                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004260     MOVE "N" TO TXF-DISCRETIONARY-FLAG-OUT.
004270     MOVE 1 TO WS-CAT-SUB.
004280     PERFORM 2310-TEST-ONE-CONFIG-ENTRY THRU 2310-EXIT
004290         UNTIL WS-CAT-SUB > WS-CATEGORY-TABLE-COUNT.
004300 2300-EXIT.
004310     EXIT.
004320*
004330 2310-TEST-ONE-CONFIG-ENTRY.
004340     MOVE WS-CAT-TAB-NAME (WS-CAT-SUB) TO WS-BUD-CATEGORY-UPPER.
004350     INSPECT WS-BUD-CATEGORY-UPPER
004360         CONVERTING "abcdefghijklmnopqrstuvwxyz"
004370                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004380     MOVE WS-TXN-CATEGORY-UPPER TO WS-HAYSTACK.
004390     MOVE WS-BUD-CATEGORY-UPPER TO WS-NEEDLE.
004400     PERFORM 2360-CHECK-CONTAINS THRU 2360-EXIT.
004410     IF WS-STRINGS-MATCH
004420         IF WS-CAT-TAB-DISCRETIONARY (WS-CAT-SUB)
004430             MOVE "Y" TO TXF-DISCRETIONARY-FLAG-OUT
004440         END-IF
004450         MOVE 999 TO WS-CAT-SUB
004460     ELSE
004470         ADD 1 TO WS-CAT-SUB
004480     END-IF.
004490 2310-EXIT.
004500     EXIT.
004510*
004520*    2350-COMPUTE-SCAN-LEN - TRIMMED LENGTH OF WS-SCAN-TEXT,
004530*    RIGHT TO LEFT, STOPPING ON THE FIRST NON-BLANK BYTE.
004540*
004550 2350-COMPUTE-SCAN-LEN.
004560     MOVE 25 TO WS-SCAN-POS.
004570 2351-SCAN-LEN-LOOP.
004580     IF WS-SCAN-POS = 0
004590         GO TO 2350-EXIT
004600     END-IF.
004610     IF WS-SCAN-TEXT (WS-SCAN-POS:1) NOT = SPACE
004620         GO TO 2350-EXIT
004630     END-IF.
004640     SUBTRACT 1 FROM WS-SCAN-POS.
004650     GO TO 2351-SCAN-LEN-LOOP.
004660 2350-EXIT.
004670     MOVE WS-SCAN-POS TO WS-SCAN-LEN.
004680*
004690*    2360-CHECK-CONTAINS - TRUE WHEN WS-NEEDLE IS CONTAINED IN
004700*    WS-HAYSTACK OR WS-HAYSTACK IS CONTAINED IN WS-NEEDLE.
004710*    ZERO-LENGTH STRINGS NEVER MATCH.
004720*
004730 2360-CHECK-CONTAINS.
004740     MOVE "N" TO WS-CONTAINS-SWITCH.
004750     MOVE WS-HAYSTACK TO WS-SCAN-TEXT.
004760     PERFORM 2350-COMPUTE-SCAN-LEN THRU 2350-EXIT.
004770     MOVE WS-SCAN-LEN TO WS-HAYSTACK-LEN.
004780     MOVE WS-NEEDLE TO WS-SCAN-TEXT.
004790     PERFORM 2350-COMPUTE-SCAN-LEN THRU 2350-EXIT.
004800     MOVE WS-SCAN-LEN TO WS-NEEDLE-LEN.
004810     IF WS-HAYSTACK-LEN = 0 OR WS-NEEDLE-LEN = 0
004820         GO TO 2360-EXIT
004830     END-IF.
004840     IF WS-NEEDLE-LEN <= WS-HAYSTACK-LEN
004850         MOVE 1 TO WS-SCAN-POS
004860         PERFORM 2365-TEST-NEEDLE-IN-HAYSTACK THRU 2365-EXIT
004870             UNTIL WS-SCAN-POS > (WS-HAYSTACK-LEN - WS-NEEDLE-LEN + 1)
004880                 OR WS-STRINGS-MATCH
004890     END-IF.
004900     IF WS-STRINGS-MATCH
004910         GO TO 2360-EXIT
004920     END-IF.
004930     IF WS-HAYSTACK-LEN < WS-NEEDLE-LEN
004940         MOVE 1 TO WS-SCAN-POS
004950         PERFORM 2370-TEST-HAYSTACK-IN-NEEDLE THRU 2370-EXIT
004960             UNTIL WS-SCAN-POS > (WS-NEEDLE-LEN - WS-HAYSTACK-LEN + 1)
004970                 OR WS-STRINGS-MATCH
004980     END-IF.
004990 2360-EXIT.
005000     EXIT.
005010*
005020 2365-TEST-NEEDLE-IN-HAYSTACK.
005030     IF WS-HAYSTACK (WS-SCAN-POS:WS-NEEDLE-LEN)
005040         = WS-NEEDLE (1:WS-NEEDLE-LEN)
005050         MOVE "Y" TO WS-CONTAINS-SWITCH
005060     END-IF.
005070     ADD 1 TO WS-SCAN-POS.
005080 2365-EXIT.
005090     EXIT.
005100*
005110 2370-TEST-HAYSTACK-IN-NEEDLE.
005120     IF WS-NEEDLE (WS-SCAN-POS:WS-HAYSTACK-LEN)
005130         = WS-HAYSTACK (1:WS-HAYSTACK-LEN)
005140         MOVE "Y" TO WS-CONTAINS-SWITCH
005150     END-IF.
005160     ADD 1 TO WS-SCAN-POS.
005170 2370-EXIT.
005180     EXIT.
005190*
005200*    2400-UPDATE-RUNNING-TOTALS - BUSINESS RULE: FRIVOLOUS
005210*    RULE.  ALL OUTFLOWS ADD TO THE MAIN RUNNING TOTAL AND, IF
005220*    THE CATEGORY HAS AN ACTIVE BUDGET OF ITS OWN, TO THAT
005230*    BUDGET'S RUNNING TOTAL TOO - DISCRETIONARY OR NOT (CFS-0069).
005240*
005250 2400-UPDATE-RUNNING-TOTALS.
005260     ADD TXN-AMOUNT-IN TO WS-MAIN-RUNNING-TOTAL.
005270     PERFORM 2410-FIND-CATEGORY-BUDGET THRU 2410-EXIT.
005280     IF WS-MATCHED-BUDGET-SUB > 0
005290         ADD TXN-AMOUNT-IN
005300             TO WS-BUD-TAB-RUNTOTAL (WS-MATCHED-BUDGET-SUB)
005310     END-IF.
005320 2400-EXIT.
005330     EXIT.
005340*
005350*    2410-FIND-CATEGORY-BUDGET - EXACT (NOT SUBSTRING) CASE-
005360*    INSENSITIVE MATCH OF THE RESOLVED CATEGORY AGAINST AN
005370*    ACTIVE, NON-MAIN BUDGET RECORD.
005380*
005390 2410-FIND-CATEGORY-BUDGET.
005400     MOVE ZEROES TO WS-MATCHED-BUDGET-SUB.
005410     MOVE 1 TO WS-BUD-SUB.
005420     PERFORM 2420-TEST-ONE-BUDGET-CATEGORY THRU 2420-EXIT
005430         UNTIL WS-BUD-SUB > WS-BUDGET-TABLE-COUNT.
005440 2410-EXIT.
005450     EXIT.
005460*
005470 2420-TEST-ONE-BUDGET-CATEGORY.
005480     IF NOT WS-BUD-TAB-IS-MAIN (WS-BUD-SUB)
005490         MOVE WS-BUD-TAB-CATEGORY (WS-BUD-SUB)
005500             TO WS-BUD-CATEGORY-UPPER
005510         INSPECT WS-BUD-CATEGORY-UPPER
005520             CONVERTING "abcdefghijklmnopqrstuvwxyz"
005530                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005540         IF WS-BUD-CATEGORY-UPPER = WS-TXN-CATEGORY-UPPER
005550             MOVE WS-BUD-SUB TO WS-MATCHED-BUDGET-SUB
005560         END-IF
005570     END-IF.
005580     ADD 1 TO WS-BUD-SUB.
005590 2420-EXIT.
005600     EXIT.
005610*
005620*    2600-EVALUATE-FRIVOLOUS - A DISCRETIONARY OUTFLOW IS
005630*    FRIVOLOUS WHEN ITS OWN CATEGORY BUDGET IS BREACHED, OR
005640*    WHEN THE MAIN BUDGET IS BREACHED - EITHER ALONE IS ENOUGH
005650*    (CFS-0101).  COMPARE IS STRICTLY GREATER THAN (CFS-0076).
005660*
005670 2600-EVALUATE-FRIVOLOUS.
005680     IF TXF-DISCRETIONARY-FLAG-OUT NOT = "Y"
005690         GO TO 2600-EXIT
005700     END-IF.
005710     IF WS-MATCHED-BUDGET-SUB > 0
005720         IF WS-BUD-TAB-RUNTOTAL (WS-MATCHED-BUDGET-SUB)
005730             > WS-BUD-TAB-LIMIT (WS-MATCHED-BUDGET-SUB)
005740             MOVE "Y" TO TXF-FRIVOLOUS-FLAG-OUT
005750         END-IF
005760     END-IF.
005770     IF TXF-FRIVOLOUS-FLAG-OUT = "Y"
005780         GO TO 2600-EXIT
005790     END-IF.
005800     IF WS-MAIN-BUDGET-FOUND
005810         IF WS-MAIN-RUNNING-TOTAL
005820             > WS-BUD-TAB-LIMIT (WS-MAIN-BUDGET-SUB)
005830             MOVE "Y" TO TXF-FRIVOLOUS-FLAG-OUT
005840         END-IF
005850     END-IF.
005860 2600-EXIT.
005870     EXIT.
005880*
005890 2900-WRITE-FLAGGED-TXN.
005900     IF TXF-FRIVOLOUS-FLAG-OUT = "Y"
005910         ADD 1 TO WS-TXN-FLAGGED-CT
005920     END-IF.
005930     WRITE TXF-RECORD-OUT.
005940 2900-EXIT.
005950     EXIT.
005960*
005970 9000-TERMINATE.
005980     CLOSE TRANSACTION-FILE.
005990     CLOSE BUDGET-FILE.
006000     CLOSE CATCONFIG-FILE.
006010     CLOSE TXNFLAG-FILE.
006020     DISPLAY "FSE9000I - TRANSACTIONS READ     " WS-TXN-READ-CT.
006030     DISPLAY "FSE9000I - TRANSACTIONS IN SCOPE  " WS-TXN-IN-SCOPE-CT.
006040     DISPLAY "FSE9000I - TRANSACTIONS FLAGGED   " WS-TXN-FLAGGED-CT.
006050 9000-EXIT.
006060     EXIT.
