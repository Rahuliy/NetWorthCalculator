000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.         HOLDINGS-GAIN-LOSS-CALCULATOR.
000030 AUTHOR.             R. MCNALLY.
000040 INSTALLATION.       CONSUMER FINANCIAL SYSTEMS - DAILY BATCH.
000050 DATE-WRITTEN.       10/15/1990.
000060 DATE-COMPILED.
000070 SECURITY.           COMPANY CONFIDENTIAL - PRODUCTION LIBRARY CFS.BATCH.
000080*
000090****************************************************************
000100*                                                                *
000110*   HOLDINGS-GAIN-LOSS-CALCULATOR                                *
000120*                                                                *
000130*   FIFTH AND FINAL STEP OF THE DAILY NET-WORTH JOB STREAM.      *
000140*   READS THE HOLDINGS FILE SEQUENTIALLY, RESOLVES A PRINTABLE   *
000150*   SYMBOL FOR EACH POSITION, COMPUTES GAIN/LOSS AND GAIN/LOSS   *
000160*   PERCENT WHERE COST BASIS AND CURRENT VALUE ARE BOTH ON FILE, *
000170*   AND APPENDS THE HOLDINGS SECTION TO THE SHARED PRINT FILE -  *
000180*   THE LAST SECTION IN THE DAY'S REPORT.                        *
000190*                                                                *
000200****************************************************************
000210*
000220*    C H A N G E   L O G
000230*
000240*    DATE      BY    REQUEST      DESCRIPTION
000250*    --------  ----  -----------  ----------------------------
000260*    10/15/90  RGM   CFS-0025     ORIGINAL CODING.
000270*    02/09/92  RGM   CFS-0048     SYMBOL FALLBACK TO SECURITY
000280*                                 NAME AND THEN TO "CASH" ADDED -
000290*                                 MONEY-MARKET SWEEP POSITIONS
000300*                                 WERE PRINTING BLANK.
000310*    12/01/94  WFH   CFS-0077     PERCENT FORCED TO ZERO WHEN
000320*                                 COST BASIS IS ZERO OR NEGATIVE.
000330*    06/30/96  WFH   CFS-0084     GAIN/LOSS FIGURES SUPPRESSED
000340*                                 ENTIRELY (BLANK DETAIL LINE)
000350*                                 WHEN EITHER COST BASIS OR
000360*                                 CURRENT VALUE IS ZERO - PRICE
000370*                                 FEED HADN'T CAUGHT UP YET ON
000380*                                 NEW POSITIONS AND WE WERE
000390*                                 PRINTING MISLEADING 100% LOSSES.
000400*    01/09/98  SJK   CFS-0094     Y2K REVIEW - NO CHANGE NEEDED.
000410*    11/22/99  SJK     Y2K-122    FINAL Y2K SIGN-OFF.
000420*    04/19/02  DNO   CFS-0103     PERCENT NOW ROUNDED HALF-UP TO
000430*                                 2 DECIMALS (WAS TRUNCATING).
000440*
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER.    IBM-370.
000480 OBJECT-COMPUTER.    IBM-370.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM
000510     UPSI-0 ON STATUS IS CFS-TEST-RUN
000520         OFF STATUS IS CFS-PRODUCTION-RUN.
000530*
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT HOLDING-FILE  ASSIGN TO "HOLDINGS"
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS  IS WS-HLD-FILE-STATUS.
000590     SELECT REPORT-FILE   ASSIGN TO "REPORT"
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS  IS WS-RPT-FILE-STATUS.
000620*
000630 DATA DIVISION.
000640 FILE SECTION.
000650*
000660 FD  HOLDING-FILE
000670     LABEL RECORDS ARE STANDARD
000680     RECORD CONTAINS 85 CHARACTERS.
000690 01  HLD-RECORD-IN.
000700     05  HLD-ACCT-ID-IN           PIC 9(6).
000710     05  HLD-SYMBOL-IN            PIC X(10).
000720     05  HLD-NAME-IN              PIC X(25).
000730     05  HLD-QUANTITY-IN          PIC S9(7)V9(4).
000740     05  HLD-COST-BASIS-IN        PIC S9(9)V99.
000750     05  HLD-CURRENT-PRICE-IN     PIC S9(7)V9(4).
000760     05  HLD-CURRENT-VALUE-IN     PIC S9(9)V99.
000770*
000780 FD  REPORT-FILE
000790     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 132 CHARACTERS.
000810 01  RPT-RECORD-OUT               PIC X(132).
000820*
000830 WORKING-STORAGE SECTION.
000840*
000850*    STANDALONE WORK FIELDS - RESOLVED SECURITY NAME AND THE
000860*    GAIN/LOSS SCRATCH FIGURES BUILT FRESH FOR EACH HOLDING LINE.
000870*
000880 77  WS-RESOLVED-SYMBOL           PIC X(25)  VALUE SPACES.
000890 77  WS-WORK-GAIN-LOSS            PIC S9(9)V99   VALUE ZEROES.
000900 77  WS-WORK-PERCENT              PIC S9(5)V99   VALUE ZEROES.
000910*
000920 01  WS-FILE-STATUS-GROUP.
000930     05  WS-HLD-FILE-STATUS       PIC X(2).
000940         88  WS-HLD-OK                VALUE "00".
000950     05  WS-RPT-FILE-STATUS       PIC X(2).
000960*
000970 01  WS-SWITCHES.
000980     05  WS-HLD-EOF-SWITCH        PIC X(1)   VALUE "N".
000990         88  WS-NO-MORE-HLD           VALUE "Y".
001000     05  WS-FIGURES-SWITCH        PIC X(1)   VALUE "N".
001010         88  WS-FIGURES-PRESENT       VALUE "Y".
001020*
001030 01  WS-COUNTERS.
001040     05  WS-HLD-READ-CT           PIC 9(6)   COMP  VALUE ZEROES.
001050     05  WS-LINE-COUNT            PIC 9(4)   COMP  VALUE ZEROES.
001060*
001070*    EDITED REPORT LINE - FOUR VIEWS OF THE ONE 132-BYTE SLOT.
001080*    ONE DETAIL VIEW CARRIES GAIN/LOSS FIGURES, THE OTHER LEAVES
001090*    THEM BLANK WHEN COST BASIS OR CURRENT VALUE IS UNKNOWN
001100*    (CFS-0084).
001110*
001120 01  WS-PRINT-LINE                PIC X(132) VALUE SPACES.
001130*
001140 01  WS-TITLE-LINE-1 REDEFINES WS-PRINT-LINE.
001150     05  FILLER                   PIC X(50)  VALUE SPACES.
001160     05  FILLER                   PIC X(20)
001170         VALUE "H O L D I N G S".
001180     05  FILLER                   PIC X(62)  VALUE SPACES.
001190*
001200 01  WS-TITLE-LINE-2 REDEFINES WS-PRINT-LINE.
001210     05  FILLER                   PIC X(1)   VALUE SPACES.
001220     05  FILLER                   PIC X(11)  VALUE "SYMBOL".
001230     05  FILLER                   PIC X(26)  VALUE "NAME".
001240     05  FILLER                   PIC X(14)  VALUE "QUANTITY".
001250     05  FILLER                   PIC X(15)  VALUE "COST BASIS".
001260     05  FILLER                   PIC X(15)  VALUE "CURRENT VALUE".
001270     05  FILLER                   PIC X(15)  VALUE "GAIN/LOSS".
001280     05  FILLER                   PIC X(9)   VALUE "PCT".
001290     05  FILLER                   PIC X(26)  VALUE SPACES.
001300*
001310 01  WS-HLD-DETAIL-LINE-FULL REDEFINES WS-PRINT-LINE.
001320     05  WS-HF-SYMBOL             PIC X(11).
001330     05  WS-HF-NAME               PIC X(26).
001340     05  WS-HF-QUANTITY           PIC ZZZ,ZZ9.9999-.
001350     05  FILLER                   PIC X(1)   VALUE SPACES.
001360     05  WS-HF-COST-BASIS         PIC ZZ,ZZZ,ZZ9.99-.
001370     05  FILLER                   PIC X(1)   VALUE SPACES.
001380     05  WS-HF-CURRENT-VALUE      PIC ZZ,ZZZ,ZZ9.99-.
001390     05  FILLER                   PIC X(1)   VALUE SPACES.
001400     05  WS-HF-GAIN-LOSS          PIC ZZ,ZZZ,ZZ9.99-.
001410     05  FILLER                   PIC X(1)   VALUE SPACES.
001420     05  WS-HF-PERCENT            PIC ZZ9.99-.
001430     05  FILLER                   PIC X(22)  VALUE SPACES.
001440*
001450 01  WS-HLD-DETAIL-LINE-PARTIAL REDEFINES WS-PRINT-LINE.
001460     05  WS-HP-SYMBOL             PIC X(11).
001470     05  WS-HP-NAME               PIC X(26).
001480     05  WS-HP-QUANTITY           PIC ZZZ,ZZ9.9999-.
001490     05  FILLER                   PIC X(1)   VALUE SPACES.
001500     05  WS-HP-COST-BASIS         PIC ZZ,ZZZ,ZZ9.99-.
001510     05  FILLER                   PIC X(1)   VALUE SPACES.
001520     05  WS-HP-CURRENT-VALUE      PIC ZZ,ZZZ,ZZ9.99-.
001530     05  FILLER                   PIC X(47)  VALUE SPACES.
001540*
001550 PROCEDURE DIVISION.
001560*
001570 0000-MAIN-CONTROL.
001580     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
001590     MOVE SPACES TO WS-PRINT-LINE.
001600     MOVE WS-TITLE-LINE-1 TO RPT-RECORD-OUT.
001610     WRITE RPT-RECORD-OUT.
001620     MOVE SPACES TO WS-PRINT-LINE.
001630     MOVE WS-TITLE-LINE-2 TO RPT-RECORD-OUT.
001640     WRITE RPT-RECORD-OUT.
001650     PERFORM 2000-PROCESS-HOLDINGS THRU 2000-EXIT
001660         UNTIL WS-NO-MORE-HLD.
001670     PERFORM 9000-TERMINATE THRU 9000-EXIT.
001680     STOP RUN.
001690*
001700 0100-INITIALIZE.
001710     OPEN INPUT  HOLDING-FILE.
001720     OPEN EXTEND REPORT-FILE.
001730 0100-EXIT.
001740     EXIT.
001750*
001760 2000-PROCESS-HOLDINGS.
001770     READ HOLDING-FILE
001780         AT END
001790             MOVE "Y" TO WS-HLD-EOF-SWITCH
001800             GO TO 2000-EXIT
001810     END-READ.
001820     ADD 1 TO WS-HLD-READ-CT.
001830     PERFORM 2100-RESOLVE-SYMBOL THRU 2100-EXIT.
001840     PERFORM 2200-COMPUTE-GAIN-LOSS THRU 2200-EXIT.
001850     PERFORM 2900-WRITE-HOLDINGS-LINE THRU 2900-EXIT.
001860 2000-EXIT.
001870     EXIT.
001880*
001890*    2100-RESOLVE-SYMBOL - BUSINESS RULE: HOLDINGS GAIN/LOSS,
001900*    SYMBOL FALLBACK.  BLANK SYMBOL FALLS BACK TO THE SECURITY
001910*    NAME, AND A BLANK NAME FALLS BACK TO THE LITERAL "CASH"
001920*    (CFS-0048).
001930*
001940 2100-RESOLVE-SYMBOL.
001950     IF HLD-SYMBOL-IN NOT = SPACES
001960         MOVE HLD-SYMBOL-IN TO WS-RESOLVED-SYMBOL
001970     ELSE
001980         IF HLD-NAME-IN NOT = SPACES
001990             MOVE HLD-NAME-IN TO WS-RESOLVED-SYMBOL
002000         ELSE
002010             MOVE "CASH" TO WS-RESOLVED-SYMBOL
002020         END-IF
002030     END-IF.
002040 2100-EXIT.
002050     EXIT.
002060*
002070*    2200-COMPUTE-GAIN-LOSS - BUSINESS RULE: HOLDINGS GAIN/LOSS
002080*    MATH.  FIGURES ARE COMPUTED, AND PRINTED, ONLY WHEN BOTH
002090*    COST BASIS AND CURRENT VALUE ARE ON FILE (CFS-0084).
002100*    PERCENT IS ROUNDED HALF-UP TO 2 DECIMALS (CFS-0103) AND
002110*    FORCED TO ZERO WHEN COST BASIS IS ZERO OR NEGATIVE
002120*    (CFS-0077).
002130*
002140 2200-COMPUTE-GAIN-LOSS.
002150     MOVE "N" TO WS-FIGURES-SWITCH.
002160     MOVE ZEROES TO WS-WORK-GAIN-LOSS WS-WORK-PERCENT.
002170     IF HLD-COST-BASIS-IN = 0 OR HLD-CURRENT-VALUE-IN = 0
002180         GO TO 2200-EXIT
002190     END-IF.
002200     MOVE "Y" TO WS-FIGURES-SWITCH.
002210     SUBTRACT HLD-COST-BASIS-IN FROM HLD-CURRENT-VALUE-IN
002220         GIVING WS-WORK-GAIN-LOSS.
002230     IF HLD-COST-BASIS-IN > 0
002240         COMPUTE WS-WORK-PERCENT ROUNDED =
002250             (WS-WORK-GAIN-LOSS / HLD-COST-BASIS-IN) * 100
002260     ELSE
002270         MOVE ZEROES TO WS-WORK-PERCENT
002280     END-IF.
002290 2200-EXIT.
002300     EXIT.
002310*
002320 2900-WRITE-HOLDINGS-LINE.
002330     MOVE SPACES TO WS-PRINT-LINE.
002340     IF WS-FIGURES-PRESENT
002350         MOVE WS-RESOLVED-SYMBOL      TO WS-HF-SYMBOL
002360         MOVE HLD-NAME-IN             TO WS-HF-NAME
002370         MOVE HLD-QUANTITY-IN         TO WS-HF-QUANTITY
002380         MOVE HLD-COST-BASIS-IN       TO WS-HF-COST-BASIS
002390         MOVE HLD-CURRENT-VALUE-IN    TO WS-HF-CURRENT-VALUE
002400         MOVE WS-WORK-GAIN-LOSS       TO WS-HF-GAIN-LOSS
002410         MOVE WS-WORK-PERCENT         TO WS-HF-PERCENT
002420         MOVE WS-HLD-DETAIL-LINE-FULL TO RPT-RECORD-OUT
002430     ELSE
002440         MOVE WS-RESOLVED-SYMBOL      TO WS-HP-SYMBOL
002450         MOVE HLD-NAME-IN             TO WS-HP-NAME
002460         MOVE HLD-QUANTITY-IN         TO WS-HP-QUANTITY
002470         MOVE HLD-COST-BASIS-IN       TO WS-HP-COST-BASIS
002480         MOVE HLD-CURRENT-VALUE-IN    TO WS-HP-CURRENT-VALUE
002490         MOVE WS-HLD-DETAIL-LINE-PARTIAL TO RPT-RECORD-OUT
002500     END-IF.
002510     WRITE RPT-RECORD-OUT.
002520     ADD 1 TO WS-LINE-COUNT.
002530 2900-EXIT.
002540     EXIT.
002550*
002560 9000-TERMINATE.
002570     CLOSE HOLDING-FILE.
002580     CLOSE REPORT-FILE.
002590     DISPLAY "HLD9000I - HOLDINGS READ          " WS-HLD-READ-CT.
002600     DISPLAY "HLD9000I - HOLDINGS LINES PRINTED  " WS-LINE-COUNT.
002610 9000-EXIT.
002620     EXIT.
