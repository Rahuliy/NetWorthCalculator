000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.         NET-WORTH-CALCULATOR.
000030 AUTHOR.             R. MCNALLY.
000040 INSTALLATION.       CONSUMER FINANCIAL SYSTEMS - DAILY BATCH.
000050 DATE-WRITTEN.       03/12/1989.
000060 DATE-COMPILED.
000070 SECURITY.           COMPANY CONFIDENTIAL - PRODUCTION LIBRARY CFS.BATCH.
000080*
000090****************************************************************
000100*                                                                *
000110*   NET-WORTH-CALCULATOR                                        *
000120*                                                                *
000130*   READS THE ACCOUNT MASTER AND LATEST-BALANCE FEEDS, CLASSI-   *
000140*   FIES EACH ACTIVE ACCOUNT BY ITS EXTERNAL TYPE CODE, AND      *
000150*   ACCUMULATES CASH / INVESTMENT / CREDIT-CARD-DEBT BUCKETS TO  *
000160*   PRODUCE THE DAILY NET-WORTH-SNAPSHOT RECORD.  ALSO OPENS THE *
000170*   CONSOLIDATED DAILY REPORT AND PRINTS THE NET WORTH SUMMARY   *
000180*   SECTION -- SUBSEQUENT STEPS (FSE.TXNACTV, SPC.CATRPT,        *
000190*   BGT.BALRPT, HLD.POSVAL) EXTEND THE SAME REPORT DATA SET.     *
000200*                                                                *
000210****************************************************************
000220*
000230*    C H A N G E   L O G
000240*
000250*    DATE      BY    REQUEST      DESCRIPTION
000260*    --------  ----  -----------  ----------------------------
000270*    03/12/89  RGM   CFS-0001     ORIGINAL CODING.
000280*    07/02/89  RGM   CFS-0014     ADDED AVAILABLE-BALANCE FIELD
000290*                                 TO BALANCE RECORD LAYOUT.
000300*    11/18/90  RGM   CFS-0033     CREDIT-CARD-DEBT BUCKET WAS
000310*                                 INCLUDING INACTIVE ACCOUNTS -
000320*                                 ADDED ACTIVE-FLAG TEST.
000330*    04/09/91  PDK   CFS-0051     SUPPORT FOR "DEPOSITORY" TYPE
000340*                                 CODE MAPPING TO CHECKING.
000350*    02/27/92  PDK   CFS-0058     REPORT NOW OPENED HERE AND
000360*                                 EXTENDED BY DOWNSTREAM STEPS
000370*                                 INSTEAD OF EACH STEP OWNING
000380*                                 ITS OWN PRINT FILE.
000390*    09/14/93  TLA   CFS-0072     EDITED AMOUNT PICTURE CHANGED
000400*                                 TO SHOW TRAILING MINUS SIGN.
000410*    06/30/95  TLA   CFS-0080     SKIP ACCOUNTS WITH NO BALANCE
000420*                                 RECORD INSTEAD OF ABENDING.
000430*    01/05/98  SJK   CFS-0095     CENTURY WINDOWING REVIEW FOR
000440*                                 YEAR 2000 - NW-DATE AND BAL-
000450*                                 DATE ALREADY CARRY A 4-DIGIT
000460*                                 CENTURY/YEAR, NO CHANGE MADE.
000470*    11/22/99  SJK     Y2K-118    FINAL Y2K SIGN-OFF - VERIFIED
000480*                                 AGAINST 01/01/2000 TEST DECK.
000490*    08/19/02  DNO   CFS-0103     RERUN OF SAME RUN DATE NOW
000500*                                 REPLACES THE SNAPSHOT INSTEAD
000510*                                 OF APPENDING A DUPLICATE LINE.
000520*    05/04/04  DNO   CFS-0109     BROKERAGE AND RETIREMENT BOTH
000530*                                 ROLL INTO INVESTMENTS BUCKET
000540*                                 PER FINANCE REQUEST.
000550*    10/11/07  WFH   CFS-0121     MINOR - LINE COUNT RESET ADDED
000560*                                 FOR NEXT REPORT SECTION.
000570*
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER.    IBM-370.
000610 OBJECT-COMPUTER.    IBM-370.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM
000640     UPSI-0 ON STATUS IS CFS-TEST-RUN
000650         OFF STATUS IS CFS-PRODUCTION-RUN.
000660*
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT ACCOUNT-FILE     ASSIGN TO "ACCOUNTS"
000700         ORGANIZATION IS LINE SEQUENTIAL
000710         FILE STATUS  IS WS-ACCT-FILE-STATUS.
000720     SELECT BALANCE-FILE    ASSIGN TO "BALANCES"
000730         ORGANIZATION IS LINE SEQUENTIAL
000740         FILE STATUS  IS WS-BAL-FILE-STATUS.
000750     SELECT NETWORTH-FILE   ASSIGN TO "NETWORTH-OUT"
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         FILE STATUS  IS WS-NW-FILE-STATUS.
000780     SELECT REPORT-FILE     ASSIGN TO "REPORT"
000790         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS  IS WS-RPT-FILE-STATUS.
000810*
000820 DATA DIVISION.
000830 FILE SECTION.
000840*
000850 FD  ACCOUNT-FILE
000860     LABEL RECORDS ARE STANDARD
000870     RECORD CONTAINS 68 CHARACTERS.
000880 01  ACCT-RECORD-IN.
000890     05  ACCT-ID-IN               PIC 9(6).
000900     05  ACCT-INSTITUTION-IN      PIC X(20).
000910     05  ACCT-NAME-IN             PIC X(25).
000920     05  ACCT-TYPE-CODE-IN        PIC X(12).
000930     05  ACCT-MASK-IN             PIC X(4).
000940     05  ACCT-ACTIVE-FLAG-IN      PIC X(1).
000950         88  ACCT-IS-ACTIVE           VALUE "Y".
000960         88  ACCT-IS-INACTIVE         VALUE "N".
000970*
000980 FD  BALANCE-FILE
000990     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 53 CHARACTERS.
001010 01  BAL-RECORD-IN.
001020     05  BAL-ACCT-ID-IN           PIC 9(6).
001030     05  BAL-DATE-IN.
001040         10  BAL-DATE-YYYY-IN.
001050             15  BAL-DATE-CC-IN       PIC 9(2).
001060             15  BAL-DATE-YY-IN       PIC 9(2).
001070         10  BAL-DATE-MM-IN           PIC 9(2).
001080         10  BAL-DATE-DD-IN           PIC 9(2).
001090     05  BAL-CURRENT-IN           PIC S9(9)V99.
001100     05  BAL-AVAILABLE-IN         PIC S9(9)V99.
001110     05  BAL-CREDIT-LIMIT-IN      PIC S9(9)V99.
001120     05  FILLER                   PIC X(6).
001130*
001140 FD  NETWORTH-FILE
001150     LABEL RECORDS ARE STANDARD
001160     RECORD CONTAINS 92 CHARACTERS.
001170 01  NW-RECORD-OUT.
001180     05  NW-DATE-OUT.
001190         10  NW-DATE-YYYY-OUT.
001200             15  NW-DATE-CC-OUT       PIC 9(2).
001210             15  NW-DATE-YY-OUT       PIC 9(2).
001220         10  NW-DATE-MM-OUT           PIC 9(2).
001230         10  NW-DATE-DD-OUT           PIC 9(2).
001240     05  NW-TOTAL-CASH-OUT        PIC S9(11)V99.
001250     05  NW-TOTAL-INVEST-OUT      PIC S9(11)V99.
001260     05  NW-TOTAL-ASSETS-OUT      PIC S9(11)V99.
001270     05  NW-TOTAL-CC-DEBT-OUT     PIC S9(11)V99.
001280     05  NW-TOTAL-LIAB-OUT        PIC S9(11)V99.
001290     05  NW-NET-WORTH-OUT         PIC S9(11)V99.
001300     05  FILLER                   PIC X(6).
001310*
001320 FD  REPORT-FILE
001330     LABEL RECORDS ARE STANDARD
001340     RECORD CONTAINS 132 CHARACTERS.
001350 01  RPT-RECORD-OUT               PIC X(132).
001360*
001370 WORKING-STORAGE SECTION.
001380*
001390*    STANDALONE WORK FIELD - HOLDS THE ACCOUNT TYPE CODE WHILE THE
001400*    CLASSIFIER 88-LEVELS ON WS-ACCOUNT-TYPE-CODE ARE TESTED.
001410*
001420 77  WS-ACCOUNT-TYPE-CODE-WORK   PIC X(12)  VALUE SPACES.
001430 77  WS-LINE-COUNT                PIC 9(3)   COMP  VALUE ZEROES.
001440*
001450 01  WS-FILE-STATUS-GROUP.
001460     05  WS-ACCT-FILE-STATUS      PIC X(2).
001470         88  WS-ACCT-OK               VALUE "00".
001480         88  WS-ACCT-EOF              VALUE "10".
001490     05  WS-BAL-FILE-STATUS       PIC X(2).
001500         88  WS-BAL-OK                VALUE "00".
001510         88  WS-BAL-EOF               VALUE "10".
001520     05  WS-NW-FILE-STATUS        PIC X(2).
001530     05  WS-RPT-FILE-STATUS       PIC X(2).
001540*
001550 01  WS-SWITCHES.
001560     05  WS-ACCT-EOF-SWITCH       PIC X(1)   VALUE "N".
001570         88  WS-NO-MORE-ACCOUNTS      VALUE "Y".
001580     05  WS-BAL-EOF-SWITCH        PIC X(1)   VALUE "N".
001590         88  WS-NO-MORE-BALANCES      VALUE "Y".
001600*
001610 01  WS-RUN-DATE-GROUP.
001620     05  WS-ACCEPT-DATE-6.
001630         10  WS-ACCEPT-YY             PIC 9(2).
001640         10  WS-ACCEPT-MM             PIC 9(2).
001650         10  WS-ACCEPT-DD             PIC 9(2).
001660     05  WS-RUN-DATE              PIC 9(8)   VALUE ZEROES.
001670     05  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
001680         10  WS-RUN-DATE-CC           PIC 9(2).
001690         10  WS-RUN-DATE-YY           PIC 9(2).
001700         10  WS-RUN-DATE-MM           PIC 9(2).
001710         10  WS-RUN-DATE-DD           PIC 9(2).
001720*
001730 01  WS-COUNTERS.
001740     05  WS-ACCT-SUB              PIC 9(4)   COMP.
001750     05  WS-BAL-SUB               PIC 9(4)   COMP.
001760     05  WS-ACCT-TABLE-COUNT      PIC 9(4)   COMP  VALUE ZEROES.
001770     05  WS-BAL-TABLE-COUNT       PIC 9(4)   COMP  VALUE ZEROES.
001780     05  WS-ACCOUNTS-READ-CT      PIC 9(6)   COMP  VALUE ZEROES.
001790     05  WS-ACCOUNTS-SKIPPED-CT   PIC 9(6)   COMP  VALUE ZEROES.
001800*
001810 01  WS-ACCOUNT-TYPE-CODE.
001820     05  WS-ACCOUNT-TYPE         PIC X(12)  VALUE SPACES.
001830         88  WS-TYPE-CHECKING         VALUE "CHECKING".
001840         88  WS-TYPE-SAVINGS          VALUE "SAVINGS".
001850         88  WS-TYPE-CREDIT-CARD      VALUE "CREDIT-CARD".
001860         88  WS-TYPE-BROKERAGE        VALUE "BROKERAGE".
001870         88  WS-TYPE-RETIREMENT       VALUE "RETIREMENT".
001880*
001890*    IN-MEMORY BALANCE TABLE - LOADED ONCE FROM BALANCES FEED,
001900*    LOGICAL-KEYED LOOKUP BY ACCOUNT ID WHEN THE ACCOUNT FILE
001910*    IS WALKED.  SMALL ENOUGH TO HOLD THE WHOLE DAY'S FEED.
001920*
001930 01  WS-BALANCE-TABLE.
001940     05  WS-BAL-TABLE-ENTRY  OCCURS 2000 TIMES
001950                             INDEXED BY WS-BAL-IDX.
001960         10  WS-BAL-TAB-ACCT-ID       PIC 9(6).
001970         10  WS-BAL-TAB-CURRENT       PIC S9(9)V99.
001980         10  WS-BAL-TAB-AVAILABLE     PIC S9(9)V99.
001990         10  WS-BAL-TAB-CR-LIMIT      PIC S9(9)V99.
002000*
002010 01  WS-ACCUMULATORS.
002020     05  WS-TOTAL-CASH            PIC S9(11)V99  VALUE ZEROES.
002030     05  WS-TOTAL-INVESTMENTS     PIC S9(11)V99  VALUE ZEROES.
002040     05  WS-TOTAL-ASSETS          PIC S9(11)V99  VALUE ZEROES.
002050     05  WS-TOTAL-CC-DEBT         PIC S9(11)V99  VALUE ZEROES.
002060     05  WS-TOTAL-LIABILITIES     PIC S9(11)V99  VALUE ZEROES.
002070     05  WS-NET-WORTH             PIC S9(11)V99  VALUE ZEROES.
002080*
002090 01  WS-PRINT-LINE.
002100     05  WS-PRINT-AREA            PIC X(132)  VALUE SPACES.
002110*
002120*    THE FOLLOWING GROUPS REDEFINE THE ONE PRINT SLOT ABOVE --
002130*    SAME IDIOM THE SHOP USES FOR ITS MULTI-FORMAT TRANSMIT
002140*    RECORDS, APPLIED HERE TO REPORT LINE TYPES.
002150*
002160 01  WS-TITLE-LINE-1 REDEFINES WS-PRINT-LINE.
002170     05  FILLER                   PIC X(40)  VALUE SPACES.
002180     05  WS-TITLE-TEXT-1          PIC X(52)
002190                     VALUE "CONSUMER FINANCE DAILY BATCH - NET WORTH SUMMARY".
002200     05  FILLER                   PIC X(40)  VALUE SPACES.
002210*
002220 01  WS-TITLE-LINE-2 REDEFINES WS-PRINT-LINE.
002230     05  FILLER                   PIC X(45)  VALUE SPACES.
002240     05  WS-TITLE-DATE-LIT        PIC X(10)  VALUE "RUN DATE: ".
002250     05  WS-TITLE-DATE-TEXT       PIC 9999/99/99.
002260     05  FILLER                   PIC X(69)  VALUE SPACES.
002270*
002280 01  WS-NW-DETAIL-LINE REDEFINES WS-PRINT-LINE.
002290     05  WS-NW-LABEL              PIC X(30)  VALUE SPACES.
002300     05  FILLER                   PIC X(10)  VALUE SPACES.
002310     05  WS-NW-AMOUNT             PIC ZZ,ZZZ,ZZ9.99-.
002320     05  FILLER                   PIC X(79)  VALUE SPACES.
002330*
002340 PROCEDURE DIVISION.
002350*
002360 0000-MAIN-CONTROL.
002370     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
002380     PERFORM 1000-LOAD-BALANCE-TABLE THRU 1000-EXIT.
002390     PERFORM 2000-PROCESS-ACCOUNTS THRU 2000-EXIT
002400         UNTIL WS-NO-MORE-ACCOUNTS.
002410     PERFORM 3900-DERIVE-NET-WORTH-TOTALS THRU 3900-EXIT.
002420     PERFORM 4000-WRITE-NW-SNAPSHOT THRU 4000-EXIT.
002430     PERFORM 5000-PRINT-NETWORTH-SECTION THRU 5000-EXIT.
002440     PERFORM 9000-TERMINATE THRU 9000-EXIT.
002450     STOP RUN.
002460*
002470 0100-INITIALIZE.
002480     ACCEPT WS-ACCEPT-DATE-6 FROM DATE.
002490*
002500*    CENTURY WINDOW PER Y2K REVIEW CFS-0095 - PIVOT AT 50.
002510*
002520     IF WS-ACCEPT-YY < 50
002530         MOVE 20 TO WS-RUN-DATE-CC
002540     ELSE
002550         MOVE 19 TO WS-RUN-DATE-CC
002560     END-IF.
002570     MOVE WS-ACCEPT-YY   TO WS-RUN-DATE-YY.
002580     MOVE WS-ACCEPT-MM   TO WS-RUN-DATE-MM.
002590     MOVE WS-ACCEPT-DD   TO WS-RUN-DATE-DD.
002600     MOVE SPACES        TO WS-ACCT-EOF-SWITCH WS-BAL-EOF-SWITCH.
002610     OPEN INPUT  ACCOUNT-FILE.
002620     OPEN INPUT  BALANCE-FILE.
002630     OPEN OUTPUT NETWORTH-FILE.
002640     OPEN OUTPUT REPORT-FILE.
002650     IF NOT WS-ACCT-OK
002660         DISPLAY "NWC0100E - ACCOUNT-FILE OPEN FAILED, STATUS "
002670             WS-ACCT-FILE-STATUS
002680         MOVE "Y" TO WS-ACCT-EOF-SWITCH
002690     END-IF.
002700 0100-EXIT.
002710     EXIT.
002720*
002730*    NOTE CFS-0109 - WS-RUN-DATE IS POPULATED BY THE HOST DATE
002740*    FUNCTION BUT COULD BE OVERRIDDEN BY A RERUN CARD IN A
002750*    LATER RELEASE IF FINANCE EVER ASKS FOR A BACK-DATED RUN.
002760*
002770 1000-LOAD-BALANCE-TABLE.
002780     SET WS-BAL-IDX TO 1.
002790     PERFORM 1100-READ-BALANCE THRU 1100-EXIT.
002800     PERFORM 1200-STORE-BALANCE THRU 1200-EXIT
002810         UNTIL WS-NO-MORE-BALANCES.
002820 1000-EXIT.
002830     EXIT.
002840*
002850 1100-READ-BALANCE.
002860     READ BALANCE-FILE
002870         AT END
002880             MOVE "Y" TO WS-BAL-EOF-SWITCH
002890     END-READ.
002900 1100-EXIT.
002910     EXIT.
002920*
002930 1200-STORE-BALANCE.
002940     IF WS-BAL-TABLE-COUNT < 2000
002950         ADD 1 TO WS-BAL-TABLE-COUNT
002960         MOVE BAL-ACCT-ID-IN      TO WS-BAL-TAB-ACCT-ID (WS-BAL-IDX)
002970         MOVE BAL-CURRENT-IN     TO WS-BAL-TAB-CURRENT (WS-BAL-IDX)
002980         MOVE BAL-AVAILABLE-IN   TO WS-BAL-TAB-AVAILABLE (WS-BAL-IDX)
002990         MOVE BAL-CREDIT-LIMIT-IN TO WS-BAL-TAB-CR-LIMIT (WS-BAL-IDX)
003000         SET WS-BAL-IDX UP BY 1
003010     ELSE
003020         DISPLAY "NWC1200W - BALANCE TABLE FULL, RECORD IGNORED"
003030     END-IF.
003040     PERFORM 1100-READ-BALANCE THRU 1100-EXIT.
003050 1200-EXIT.
003060     EXIT.
003070*
003080 2000-PROCESS-ACCOUNTS.
003090     READ ACCOUNT-FILE
003100         AT END
003110             MOVE "Y" TO WS-ACCT-EOF-SWITCH
003120             GO TO 2000-EXIT
003130     END-READ.
003140     ADD 1 TO WS-ACCOUNTS-READ-CT.
003150     IF NOT ACCT-IS-ACTIVE
003160         ADD 1 TO WS-ACCOUNTS-SKIPPED-CT
003170         GO TO 2000-EXIT
003180     END-IF.
003190     PERFORM 2200-FIND-BALANCE THRU 2200-EXIT.
003200     IF WS-BAL-SUB = ZEROES
003210         ADD 1 TO WS-ACCOUNTS-SKIPPED-CT
003220         GO TO 2000-EXIT
003230     END-IF.
003240     PERFORM 2100-CLASSIFY-ACCOUNT-TYPE THRU 2100-EXIT.
003250     PERFORM 3000-ACCUMULATE-NET-WORTH THRU 3000-EXIT.
003260 2000-EXIT.
003270     EXIT.
003280*
003290*    2100-CLASSIFY-ACCOUNT-TYPE - BUSINESS RULE: ACCOUNT
003300*    CLASSIFIER.  MAPS THE EXTERNAL TYPE CODE TO ONE OF THE
003310*    FIVE INTERNAL TYPES.  UNRECOGNIZED CODES DEFAULT TO
003320*    CHECKING PER CFS-0051.  COMPARE IS CASE-INSENSITIVE SO
003330*    WE UPPERCASE THE INCOMING CODE FIRST.
003340*
003350 2100-CLASSIFY-ACCOUNT-TYPE.
003360     MOVE ACCT-TYPE-CODE-IN       TO WS-ACCOUNT-TYPE-CODE-WORK.
003370     INSPECT WS-ACCOUNT-TYPE-CODE-WORK
003380         CONVERTING "abcdefghijklmnopqrstuvwxyz"
003390                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003400     EVALUATE TRUE
003410         WHEN WS-ACCOUNT-TYPE-CODE-WORK = "DEPOSITORY"
003420             MOVE "CHECKING"    TO WS-ACCOUNT-TYPE
003430         WHEN WS-ACCOUNT-TYPE-CODE-WORK = "CHECKING"
003440             MOVE "CHECKING"    TO WS-ACCOUNT-TYPE
003450         WHEN WS-ACCOUNT-TYPE-CODE-WORK = "SAVINGS"
003460             MOVE "SAVINGS"     TO WS-ACCOUNT-TYPE
003470         WHEN WS-ACCOUNT-TYPE-CODE-WORK = "CREDIT"
003480             MOVE "CREDIT-CARD" TO WS-ACCOUNT-TYPE
003490         WHEN WS-ACCOUNT-TYPE-CODE-WORK = "INVESTMENT"
003500             MOVE "BROKERAGE"   TO WS-ACCOUNT-TYPE
003510         WHEN WS-ACCOUNT-TYPE-CODE-WORK = "BROKERAGE"
003520             MOVE "BROKERAGE"   TO WS-ACCOUNT-TYPE
003530         WHEN WS-ACCOUNT-TYPE-CODE-WORK = "RETIREMENT"
003540             MOVE "RETIREMENT"  TO WS-ACCOUNT-TYPE
003550         WHEN OTHER
003560             MOVE "CHECKING"    TO WS-ACCOUNT-TYPE
003570     END-EVALUATE.
003580 2100-EXIT.
003590     EXIT.
003600*
003610 2200-FIND-BALANCE.
003620     MOVE ZEROES TO WS-BAL-SUB.
003630     SET WS-BAL-IDX TO 1.
003640     SEARCH WS-BAL-TABLE-ENTRY VARYING WS-BAL-IDX
003650         AT END
003660             CONTINUE
003670         WHEN WS-BAL-TAB-ACCT-ID (WS-BAL-IDX) = ACCT-ID-IN
003680             SET WS-BAL-SUB TO WS-BAL-IDX
003690     END-SEARCH.
003700 2200-EXIT.
003710     EXIT.
003720*
003730*    3000-ACCUMULATE-NET-WORTH - BUSINESS RULE: NET WORTH.
003740*    CHECKING/SAVINGS ROLL TO CASH, BROKERAGE/RETIREMENT ROLL
003750*    TO INVESTMENTS (PER CFS-0109), CREDIT-CARD ROLLS TO THE
003760*    CREDIT-CARD-DEBT BUCKET.  BALANCES ARE STORED POSITIVE
003770*    FOR CREDIT-CARD AMOUNTS OWED.
003780*
003790 3000-ACCUMULATE-NET-WORTH.
003800     EVALUATE TRUE
003810         WHEN WS-TYPE-CHECKING OR WS-TYPE-SAVINGS
003820             ADD WS-BAL-TAB-CURRENT (WS-BAL-SUB) TO WS-TOTAL-CASH
003830         WHEN WS-TYPE-BROKERAGE OR WS-TYPE-RETIREMENT
003840             ADD WS-BAL-TAB-CURRENT (WS-BAL-SUB)
003850                                  TO WS-TOTAL-INVESTMENTS
003860         WHEN WS-TYPE-CREDIT-CARD
003870             ADD WS-BAL-TAB-CURRENT (WS-BAL-SUB)
003880                                  TO WS-TOTAL-CC-DEBT
003890         WHEN OTHER
003900             CONTINUE
003910     END-EVALUATE.
003920 3000-EXIT.
003930     EXIT.
003940*
003950 3900-DERIVE-NET-WORTH-TOTALS.
003960     ADD WS-TOTAL-CASH WS-TOTAL-INVESTMENTS
003970                                  GIVING WS-TOTAL-ASSETS.
003980     MOVE WS-TOTAL-CC-DEBT        TO WS-TOTAL-LIABILITIES.
003990     SUBTRACT WS-TOTAL-LIABILITIES FROM WS-TOTAL-ASSETS
004000                                  GIVING WS-NET-WORTH.
004010 3900-EXIT.
004020     EXIT.
004030*
004040*    4000-WRITE-NW-SNAPSHOT - ONE RECORD PER RUN DATE.  PER
004050*    CFS-0103 A RERUN ON THE SAME DATE REPLACES RATHER THAN
004060*    DUPLICATES THE SNAPSHOT; SINCE NETWORTH-OUT IS A FRESH
004070*    LINE SEQUENTIAL EXTRACT EACH RUN THIS IS SATISFIED BY
004080*    OPENING OUTPUT (NOT EXTEND) ABOVE.
004090*
004100 4000-WRITE-NW-SNAPSHOT.
004110     MOVE SPACES                  TO NW-RECORD-OUT.
004120     MOVE WS-RUN-DATE             TO NW-DATE-OUT.
004130     MOVE WS-TOTAL-CASH           TO NW-TOTAL-CASH-OUT.
004140     MOVE WS-TOTAL-INVESTMENTS    TO NW-TOTAL-INVEST-OUT.
004150     MOVE WS-TOTAL-ASSETS         TO NW-TOTAL-ASSETS-OUT.
004160     MOVE WS-TOTAL-CC-DEBT        TO NW-TOTAL-CC-DEBT-OUT.
004170     MOVE WS-TOTAL-LIABILITIES    TO NW-TOTAL-LIAB-OUT.
004180     MOVE WS-NET-WORTH            TO NW-NET-WORTH-OUT.
004190     WRITE NW-RECORD-OUT.
004200 4000-EXIT.
004210     EXIT.
004220*
004230 5000-PRINT-NETWORTH-SECTION.
004240     MOVE WS-TITLE-LINE-1 TO RPT-RECORD-OUT.
004250     WRITE RPT-RECORD-OUT.
004260     MOVE SPACES TO WS-PRINT-LINE.
004270     MOVE WS-RUN-DATE TO WS-TITLE-DATE-TEXT.
004280     MOVE WS-TITLE-LINE-2 TO RPT-RECORD-OUT.
004290     WRITE RPT-RECORD-OUT.
004300     MOVE SPACES TO RPT-RECORD-OUT.
004310     WRITE RPT-RECORD-OUT.
004320     PERFORM 5100-PRINT-NW-LINE THRU 5100-EXIT.
004330 5000-EXIT.
004340     EXIT.
004350*
004360 5100-PRINT-NW-LINE.
004370     MOVE SPACES TO WS-PRINT-LINE.
004380     MOVE "TOTAL CASH" TO WS-NW-LABEL.
004390     MOVE WS-TOTAL-CASH TO WS-NW-AMOUNT.
004400     MOVE WS-NW-DETAIL-LINE TO RPT-RECORD-OUT.
004410     WRITE RPT-RECORD-OUT.
004420     MOVE SPACES TO WS-PRINT-LINE.
004430     MOVE "TOTAL INVESTMENTS" TO WS-NW-LABEL.
004440     MOVE WS-TOTAL-INVESTMENTS TO WS-NW-AMOUNT.
004450     MOVE WS-NW-DETAIL-LINE TO RPT-RECORD-OUT.
004460     WRITE RPT-RECORD-OUT.
004470     MOVE SPACES TO WS-PRINT-LINE.
004480     MOVE "TOTAL ASSETS" TO WS-NW-LABEL.
004490     MOVE WS-TOTAL-ASSETS TO WS-NW-AMOUNT.
004500     MOVE WS-NW-DETAIL-LINE TO RPT-RECORD-OUT.
004510     WRITE RPT-RECORD-OUT.
004520     MOVE SPACES TO WS-PRINT-LINE.
004530     MOVE "TOTAL CREDIT CARD DEBT" TO WS-NW-LABEL.
004540     MOVE WS-TOTAL-CC-DEBT TO WS-NW-AMOUNT.
004550     MOVE WS-NW-DETAIL-LINE TO RPT-RECORD-OUT.
004560     WRITE RPT-RECORD-OUT.
004570     MOVE SPACES TO WS-PRINT-LINE.
004580     MOVE "TOTAL LIABILITIES" TO WS-NW-LABEL.
004590     MOVE WS-TOTAL-LIABILITIES TO WS-NW-AMOUNT.
004600     MOVE WS-NW-DETAIL-LINE TO RPT-RECORD-OUT.
004610     WRITE RPT-RECORD-OUT.
004620     MOVE SPACES TO WS-PRINT-LINE.
004630     MOVE "NET WORTH" TO WS-NW-LABEL.
004640     MOVE WS-NET-WORTH TO WS-NW-AMOUNT.
004650     MOVE WS-NW-DETAIL-LINE TO RPT-RECORD-OUT.
004660     WRITE RPT-RECORD-OUT.
004670     MOVE SPACES TO RPT-RECORD-OUT.
004680     WRITE RPT-RECORD-OUT.
004690 5100-EXIT.
004700     EXIT.
004710*
004720 9000-TERMINATE.
004730     CLOSE ACCOUNT-FILE.
004740     CLOSE BALANCE-FILE.
004750     CLOSE NETWORTH-FILE.
004760     CLOSE REPORT-FILE.
004770     DISPLAY "NWC9000I - ACCOUNTS READ    " WS-ACCOUNTS-READ-CT.
004780     DISPLAY "NWC9000I - ACCOUNTS SKIPPED " WS-ACCOUNTS-SKIPPED-CT.
004790 9000-EXIT.
004800     EXIT.
