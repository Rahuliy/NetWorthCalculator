000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.         SPENDING-BY-CATEGORY-BUILDER.
000030 AUTHOR.             T. LINDQVIST-AREVALO.
000040 INSTALLATION.       CONSUMER FINANCIAL SYSTEMS - DAILY BATCH.
000050 DATE-WRITTEN.       09/24/1990.
000060 DATE-COMPILED.
000070 SECURITY.           COMPANY CONFIDENTIAL - PRODUCTION LIBRARY CFS.BATCH.
000080*
000090****************************************************************
000100*                                                                *
000110*   SPENDING-BY-CATEGORY-BUILDER                                *
000120*                                                                *
000130*   THIRD STEP OF THE DAILY NET-WORTH JOB STREAM.  RE-READS THE  *
000140*   FLAGGED-TRANSACTION EXTRACT LEFT BY THE FRIVOLOUS-SPENDING-  *
000150*   ENGINE STEP, ACCUMULATES TOTAL/NECESSARY/FRIVOLOUS/COUNT PER *
000160*   CATEGORY, SORTS THE RESULT DESCENDING BY TOTAL IN A SMALL    *
000170*   WORKING-STORAGE TABLE (THE CATEGORY LIST NEVER RUNS LARGE    *
000180*   ENOUGH TO JUSTIFY A SORT STEP), AND APPENDS THE SPENDING BY  *
000190*   CATEGORY SECTION TO THE SHARED PRINT FILE.                   *
000200*                                                                *
000210****************************************************************
000220*
000230*    C H A N G E   L O G
000240*
000250*    DATE      BY    REQUEST      DESCRIPTION
000260*    --------  ----  -----------  ----------------------------
000270*    09/24/90  TLA   CFS-0023     ORIGINAL CODING.
000280*    06/11/92  TLA   CFS-0055     NECESSARY-PLUS-FRIVOLOUS CROSS-
000290*                                 FOOT CHECK ADDED AFTER A
000300*                                 RECONCILIATION BREAK WAS TRACED
000310*                                 TO A MISSED CATEGORY ENTRY.
000320*    01/09/98  SJK   CFS-0094     Y2K REVIEW - NO CHANGE NEEDED.
000330*    11/22/99  SJK     Y2K-121    FINAL Y2K SIGN-OFF.
000340*    09/02/05  WFH   CFS-0112     CATEGORY TABLE ENLARGED TO 150
000350*                                 ENTRIES - HOLIDAY MONTH BLEW
000360*                                 PAST THE OLD 75-ENTRY LIMIT.
000370*    02/28/09  WFH   CFS-0124     GRAND TOTAL LINE ADDED AT THE
000380*                                 FOOT OF THE SECTION.
000390*
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER.    IBM-370.
000430 OBJECT-COMPUTER.    IBM-370.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM
000460     UPSI-0 ON STATUS IS CFS-TEST-RUN
000470         OFF STATUS IS CFS-PRODUCTION-RUN.
000480*
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT TXNFLAG-FILE  ASSIGN TO "TXNFLAG-OUT"
000520         ORGANIZATION IS LINE SEQUENTIAL
000530         FILE STATUS  IS WS-TXF-FILE-STATUS.
000540     SELECT REPORT-FILE   ASSIGN TO "REPORT"
000550         ORGANIZATION IS LINE SEQUENTIAL
000560         FILE STATUS  IS WS-RPT-FILE-STATUS.
000570*
000580 DATA DIVISION.
000590 FILE SECTION.
000600*
000610 FD  TXNFLAG-FILE
000620     LABEL RECORDS ARE STANDARD
000630     RECORD CONTAINS 115 CHARACTERS.
000640 01  TXF-RECORD-IN.
000650     05  TXF-ID-IN                PIC 9(8).
000660     05  TXF-ACCT-ID-IN           PIC 9(6).
000670     05  TXF-DATE-IN              PIC 9(8).
000680     05  TXF-AMOUNT-IN            PIC S9(7)V99.
000690     05  TXF-MERCHANT-IN          PIC X(25).
000700     05  TXF-DESC-IN              PIC X(30).
000710     05  TXF-CATEGORY-IN          PIC X(25).
000720     05  TXF-PENDING-FLAG-IN      PIC X(1).
000730     05  FILLER                   PIC X(1).
000740     05  TXF-DISCRETIONARY-FLAG-IN PIC X(1).
000750     05  TXF-FRIVOLOUS-FLAG-IN    PIC X(1).
000760*
000770 FD  REPORT-FILE
000780     LABEL RECORDS ARE STANDARD
000790     RECORD CONTAINS 132 CHARACTERS.
000800 01  RPT-RECORD-OUT               PIC X(132).
000810*
000820 WORKING-STORAGE SECTION.
000830*
000840*    STANDALONE UPPERCASE COMPARE FIELDS USED WHILE THE CATEGORY
000850*    TOTALS TABLE IS BUILT FROM THE FLAGGED TRANSACTION FEED.
000860*
000870 77  WS-CATEGORY-UPPER            PIC X(25)  VALUE SPACES.
000880 77  WS-TABLE-CATEGORY-UPPER      PIC X(25)  VALUE SPACES.
000890*
000900 01  WS-FILE-STATUS-GROUP.
000910     05  WS-TXF-FILE-STATUS       PIC X(2).
000920         88  WS-TXF-OK                VALUE "00".
000930     05  WS-RPT-FILE-STATUS       PIC X(2).
000940*
000950 01  WS-SWITCHES.
000960     05  WS-TXF-EOF-SWITCH        PIC X(1)   VALUE "N".
000970         88  WS-NO-MORE-TXF           VALUE "Y".
000980*
000990 01  WS-COUNTERS.
001000     05  WS-CAT-SUB               PIC 9(3)   COMP.
001010     05  WS-CAT-SUB2              PIC 9(3)   COMP.
001020     05  WS-LOW-SUB               PIC 9(3)   COMP.
001030     05  WS-CATEGORY-TABLE-COUNT  PIC 9(3)   COMP  VALUE ZEROES.
001040     05  WS-MATCHED-CAT-SUB       PIC 9(3)   COMP  VALUE ZEROES.
001050     05  WS-LINE-COUNT            PIC 9(4)   COMP  VALUE ZEROES.
001060*
001070*    CATEGORY-TOTALS TABLE, BUILT IN FIRST-SEEN ORDER THEN
001080*    RESEQUENCED DESCENDING BY TOTAL (2500-SORT-CATEGORY-TABLE).
001090*
001100 01  WS-CATEGORY-TABLE.
001110     05  WS-CAT-TAB-ENTRY OCCURS 150 TIMES.
001120         10  WS-CAT-TAB-NAME          PIC X(25).
001130         10  WS-CAT-TAB-TOTAL         PIC S9(9)V99 VALUE ZEROES.
001140         10  WS-CAT-TAB-NECESSARY     PIC S9(9)V99 VALUE ZEROES.
001150         10  WS-CAT-TAB-FRIVOLOUS     PIC S9(9)V99 VALUE ZEROES.
001160         10  WS-CAT-TAB-COUNT         PIC 9(5)     COMP VALUE ZEROES.
001170*
001180 01  WS-SWAP-ENTRY.
001190     05  WS-SWAP-NAME             PIC X(25).
001200     05  WS-SWAP-TOTAL            PIC S9(9)V99.
001210     05  WS-SWAP-NECESSARY        PIC S9(9)V99.
001220     05  WS-SWAP-FRIVOLOUS        PIC S9(9)V99.
001230     05  WS-SWAP-COUNT            PIC 9(5)     COMP.
001240*
001250 01  WS-GRAND-TOTALS.
001260     05  WS-GRAND-TOTAL           PIC S9(9)V99  VALUE ZEROES.
001270     05  WS-GRAND-NECESSARY       PIC S9(9)V99  VALUE ZEROES.
001280     05  WS-GRAND-FRIVOLOUS       PIC S9(9)V99  VALUE ZEROES.
001290     05  WS-GRAND-COUNT           PIC 9(6)      COMP VALUE ZEROES.
001300*
001310*    EDITED REPORT LINE - FOUR VIEWS OF THE ONE 132-BYTE SLOT.
001320*
001330 01  WS-PRINT-LINE                PIC X(132) VALUE SPACES.
001340*
001350 01  WS-TITLE-LINE-1 REDEFINES WS-PRINT-LINE.
001360     05  FILLER                   PIC X(40)  VALUE SPACES.
001370     05  FILLER                   PIC X(50)
001380         VALUE "S P E N D I N G   B Y   C A T E G O R Y".
001390     05  FILLER                   PIC X(42)  VALUE SPACES.
001400*
001410 01  WS-TITLE-LINE-2 REDEFINES WS-PRINT-LINE.
001420     05  FILLER                   PIC X(1)   VALUE SPACES.
001430     05  FILLER                   PIC X(25)  VALUE "CATEGORY".
001440     05  FILLER                   PIC X(16)  VALUE "TOTAL".
001450     05  FILLER                   PIC X(16)  VALUE "NECESSARY".
001460     05  FILLER                   PIC X(16)  VALUE "FRIVOLOUS".
001470     05  FILLER                   PIC X(8)   VALUE "COUNT".
001480     05  FILLER                   PIC X(50)  VALUE SPACES.
001490*
001500 01  WS-CAT-DETAIL-LINE REDEFINES WS-PRINT-LINE.
001510     05  WS-CD-CATEGORY           PIC X(26).
001520     05  WS-CD-TOTAL              PIC ZZ,ZZZ,ZZ9.99-.
001530     05  FILLER                   PIC X(2)   VALUE SPACES.
001540     05  WS-CD-NECESSARY          PIC ZZ,ZZZ,ZZ9.99-.
001550     05  FILLER                   PIC X(2)   VALUE SPACES.
001560     05  WS-CD-FRIVOLOUS          PIC ZZ,ZZZ,ZZ9.99-.
001570     05  FILLER                   PIC X(2)   VALUE SPACES.
001580     05  WS-CD-COUNT              PIC ZZ,ZZ9.
001590     05  FILLER                   PIC X(50)  VALUE SPACES.
001600*
001610 01  WS-CAT-TOTAL-LINE REDEFINES WS-PRINT-LINE.
001620     05  WS-CT-LABEL              PIC X(26)  VALUE "TOTAL".
001630     05  WS-CT-TOTAL              PIC ZZ,ZZZ,ZZ9.99-.
001640     05  FILLER                   PIC X(2)   VALUE SPACES.
001650     05  WS-CT-NECESSARY          PIC ZZ,ZZZ,ZZ9.99-.
001660     05  FILLER                   PIC X(2)   VALUE SPACES.
001670     05  WS-CT-FRIVOLOUS          PIC ZZ,ZZZ,ZZ9.99-.
001680     05  FILLER                   PIC X(2)   VALUE SPACES.
001690     05  WS-CT-COUNT              PIC ZZ,ZZ9.
001700     05  FILLER                   PIC X(50)  VALUE SPACES.
001710*
001720 PROCEDURE DIVISION.
001730*
001740 0000-MAIN-CONTROL.
001750     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
001760     PERFORM 1000-ACCUMULATE-CATEGORIES THRU 1000-EXIT
001770         UNTIL WS-NO-MORE-TXF.
001780     PERFORM 2500-SORT-CATEGORY-TABLE THRU 2500-EXIT.
001790     PERFORM 3000-PRINT-CATEGORY-SECTION THRU 3000-EXIT.
001800     PERFORM 9000-TERMINATE THRU 9000-EXIT.
001810     STOP RUN.
001820*
001830 0100-INITIALIZE.
001840     OPEN INPUT  TXNFLAG-FILE.
001850     OPEN EXTEND REPORT-FILE.
001860 0100-EXIT.
001870     EXIT.
001880*
001890*    1000-ACCUMULATE-CATEGORIES - BUSINESS RULE: SPENDING-BY-
001900*    CATEGORY BUILDER.  THE EXTRACT ALREADY CARRIES ONLY THE
001910*    TARGET MONTH'S TRANSACTIONS - NO DATE FILTER IS NEEDED HERE.
001920*
001930 1000-ACCUMULATE-CATEGORIES.
001940     READ TXNFLAG-FILE
001950         AT END
001960             MOVE "Y" TO WS-TXF-EOF-SWITCH
001970             GO TO 1000-EXIT
001980     END-READ.
001990     IF TXF-AMOUNT-IN > 0
002000         PERFORM 1100-FIND-OR-ADD-CATEGORY THRU 1100-EXIT
002010         ADD TXF-AMOUNT-IN
002020             TO WS-CAT-TAB-TOTAL (WS-MATCHED-CAT-SUB)
002030         ADD 1 TO WS-CAT-TAB-COUNT (WS-MATCHED-CAT-SUB)
002040         IF TXF-FRIVOLOUS-FLAG-IN = "Y"
002050             ADD TXF-AMOUNT-IN
002060                 TO WS-CAT-TAB-FRIVOLOUS (WS-MATCHED-CAT-SUB)
002070         ELSE
002080             ADD TXF-AMOUNT-IN
002090                 TO WS-CAT-TAB-NECESSARY (WS-MATCHED-CAT-SUB)
002100         END-IF
002110     END-IF.
002120 1000-EXIT.
002130     EXIT.
002140*
002150*    1100-FIND-OR-ADD-CATEGORY - CASE-INSENSITIVE EXACT MATCH
002160*    OF THE CATEGORY NAME ALREADY CARRIED ON THE EXTRACT (THE
002170*    CATEGORY-CONFIGURATOR STEP HAS ALREADY RESOLVED BLANKS TO
002180*    "UNCATEGORIZED").  A NEW NAME OPENS A NEW TABLE ENTRY.
002190*
002200 1100-FIND-OR-ADD-CATEGORY.
002210     MOVE ZEROES TO WS-MATCHED-CAT-SUB.
002220     MOVE TXF-CATEGORY-IN TO WS-CATEGORY-UPPER.
002230     INSPECT WS-CATEGORY-UPPER
002240         CONVERTING "abcdefghijklmnopqrstuvwxyz"
002250                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002260     MOVE 1 TO WS-CAT-SUB.
002270     PERFORM 1110-TEST-ONE-CATEGORY THRU 1110-EXIT
002280         UNTIL WS-CAT-SUB > WS-CATEGORY-TABLE-COUNT
002290             OR WS-MATCHED-CAT-SUB > 0.
002300     IF WS-MATCHED-CAT-SUB = 0
002310         IF WS-CATEGORY-TABLE-COUNT < 150
002320             ADD 1 TO WS-CATEGORY-TABLE-COUNT
002330             MOVE WS-CATEGORY-TABLE-COUNT TO WS-MATCHED-CAT-SUB
002340             MOVE TXF-CATEGORY-IN
002350                 TO WS-CAT-TAB-NAME (WS-MATCHED-CAT-SUB)
002360         ELSE
002370             DISPLAY "SPC1100W - CATEGORY TABLE FULL, RECORD IGNORED"
002380             MOVE 1 TO WS-MATCHED-CAT-SUB
002390         END-IF
002400     END-IF.
002410 1100-EXIT.
002420     EXIT.
002430*
002440 1110-TEST-ONE-CATEGORY.
002450     MOVE WS-CAT-TAB-NAME (WS-CAT-SUB) TO WS-TABLE-CATEGORY-UPPER.
002460     INSPECT WS-TABLE-CATEGORY-UPPER
002470         CONVERTING "abcdefghijklmnopqrstuvwxyz"
002480                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002490     IF WS-TABLE-CATEGORY-UPPER = WS-CATEGORY-UPPER
002500         MOVE WS-CAT-SUB TO WS-MATCHED-CAT-SUB
002510     END-IF.
002520     ADD 1 TO WS-CAT-SUB.
002530 1110-EXIT.
002540     EXIT.
002550*
002560*    2500-SORT-CATEGORY-TABLE - DESCENDING SELECTION SORT ON
002570*    TOTAL.  VOLUMES ARE SMALL ENOUGH THAT AN IN-TABLE SORT IS
002580*    CHEAPER THAN A SORT STEP (NOTED IN CFS-0023).
002590*
002600 2500-SORT-CATEGORY-TABLE.
002610     IF WS-CATEGORY-TABLE-COUNT < 2
002620         GO TO 2500-EXIT
002630     END-IF.
002640     MOVE 1 TO WS-CAT-SUB.
002650     PERFORM 2510-SORT-ONE-PASS THRU 2510-EXIT
002660         UNTIL WS-CAT-SUB > WS-CATEGORY-TABLE-COUNT - 1.
002670 2500-EXIT.
002680     EXIT.
002690*
002700 2510-SORT-ONE-PASS.
002710     MOVE WS-CAT-SUB TO WS-LOW-SUB.
002720     MOVE WS-CAT-SUB TO WS-CAT-SUB2.
002730     PERFORM 2520-FIND-LOWER-ENTRY THRU 2520-EXIT
002740         UNTIL WS-CAT-SUB2 > WS-CATEGORY-TABLE-COUNT.
002750     IF WS-LOW-SUB NOT = WS-CAT-SUB
002760         PERFORM 2600-SWAP-ENTRIES THRU 2600-EXIT
002770     END-IF.
002780     ADD 1 TO WS-CAT-SUB.
002790 2510-EXIT.
002800     EXIT.
002810*
002820 2520-FIND-LOWER-ENTRY.
002830     IF WS-CAT-TAB-TOTAL (WS-CAT-SUB2)
002840         > WS-CAT-TAB-TOTAL (WS-LOW-SUB)
002850         MOVE WS-CAT-SUB2 TO WS-LOW-SUB
002860     END-IF.
002870     ADD 1 TO WS-CAT-SUB2.
002880 2520-EXIT.
002890     EXIT.
002900*
002910 2600-SWAP-ENTRIES.
002920     MOVE WS-CAT-TAB-NAME      (WS-CAT-SUB) TO WS-SWAP-NAME.
002930     MOVE WS-CAT-TAB-TOTAL     (WS-CAT-SUB) TO WS-SWAP-TOTAL.
002940     MOVE WS-CAT-TAB-NECESSARY (WS-CAT-SUB) TO WS-SWAP-NECESSARY.
002950     MOVE WS-CAT-TAB-FRIVOLOUS (WS-CAT-SUB) TO WS-SWAP-FRIVOLOUS.
002960     MOVE WS-CAT-TAB-COUNT     (WS-CAT-SUB) TO WS-SWAP-COUNT.
002970     MOVE WS-CAT-TAB-NAME      (WS-LOW-SUB) TO WS-CAT-TAB-NAME (WS-CAT-SUB).
002980     MOVE WS-CAT-TAB-TOTAL     (WS-LOW-SUB) TO WS-CAT-TAB-TOTAL (WS-CAT-SUB).
002990     MOVE WS-CAT-TAB-NECESSARY (WS-LOW-SUB) TO WS-CAT-TAB-NECESSARY (WS-CAT-SUB).
003000     MOVE WS-CAT-TAB-FRIVOLOUS (WS-LOW-SUB) TO WS-CAT-TAB-FRIVOLOUS (WS-CAT-SUB).
003010     MOVE WS-CAT-TAB-COUNT     (WS-LOW-SUB) TO WS-CAT-TAB-COUNT (WS-CAT-SUB).
003020     MOVE WS-SWAP-NAME         TO WS-CAT-TAB-NAME      (WS-LOW-SUB).
003030     MOVE WS-SWAP-TOTAL        TO WS-CAT-TAB-TOTAL     (WS-LOW-SUB).
003040     MOVE WS-SWAP-NECESSARY    TO WS-CAT-TAB-NECESSARY (WS-LOW-SUB).
003050     MOVE WS-SWAP-FRIVOLOUS    TO WS-CAT-TAB-FRIVOLOUS (WS-LOW-SUB).
003060     MOVE WS-SWAP-COUNT        TO WS-CAT-TAB-COUNT     (WS-LOW-SUB).
003070 2600-EXIT.
003080     EXIT.
003090*
003100 3000-PRINT-CATEGORY-SECTION.
003110     MOVE SPACES TO WS-PRINT-LINE.
003120     MOVE WS-TITLE-LINE-1 TO RPT-RECORD-OUT.
003130     WRITE RPT-RECORD-OUT.
003140     MOVE SPACES TO WS-PRINT-LINE.
003150     MOVE WS-TITLE-LINE-2 TO RPT-RECORD-OUT.
003160     WRITE RPT-RECORD-OUT.
003170     MOVE 1 TO WS-CAT-SUB.
003180     PERFORM 3010-PRINT-ONE-CATEGORY THRU 3010-EXIT
003190         UNTIL WS-CAT-SUB > WS-CATEGORY-TABLE-COUNT.
003200     PERFORM 3020-PRINT-GRAND-TOTAL THRU 3020-EXIT.
003210 3000-EXIT.
003220     EXIT.
003230*
003240 3010-PRINT-ONE-CATEGORY.
003250     MOVE WS-CAT-TAB-NAME      (WS-CAT-SUB) TO WS-CD-CATEGORY.
003260     MOVE WS-CAT-TAB-TOTAL     (WS-CAT-SUB) TO WS-CD-TOTAL.
003270     MOVE WS-CAT-TAB-NECESSARY (WS-CAT-SUB) TO WS-CD-NECESSARY.
003280     MOVE WS-CAT-TAB-FRIVOLOUS (WS-CAT-SUB) TO WS-CD-FRIVOLOUS.
003290     MOVE WS-CAT-TAB-COUNT     (WS-CAT-SUB) TO WS-CD-COUNT.
003300     MOVE WS-CAT-DETAIL-LINE TO RPT-RECORD-OUT.
003310     WRITE RPT-RECORD-OUT.
003320     ADD 1 TO WS-LINE-COUNT.
003330     ADD WS-CAT-TAB-TOTAL     (WS-CAT-SUB) TO WS-GRAND-TOTAL.
003340     ADD WS-CAT-TAB-NECESSARY (WS-CAT-SUB) TO WS-GRAND-NECESSARY.
003350     ADD WS-CAT-TAB-FRIVOLOUS (WS-CAT-SUB) TO WS-GRAND-FRIVOLOUS.
003360     ADD WS-CAT-TAB-COUNT     (WS-CAT-SUB) TO WS-GRAND-COUNT.
003370     MOVE SPACES TO WS-PRINT-LINE.
003380     ADD 1 TO WS-CAT-SUB.
003390 3010-EXIT.
003400     EXIT.
003410*
003420*    3020-PRINT-GRAND-TOTAL - CFS-0055 CROSS-FOOT - NECESSARY PLUS
003430*    FRIVOLOUS MUST EQUAL THE GRAND TOTAL OR THE CATEGORY TABLE HAS
003440*    A MISSED ENTRY.  PERFORMED ONCE, AFTER THE CATEGORY LOOP, SO
003450*    ONLY ONE "TOTAL" LINE REACHES THE REPORT (CFS-0124).
003460*
003470 3020-PRINT-GRAND-TOTAL.
003480     IF WS-GRAND-NECESSARY + WS-GRAND-FRIVOLOUS NOT = WS-GRAND-TOTAL
003490         DISPLAY "SPC3000W - NECESSARY/FRIVOLOUS CROSS-FOOT BREAK"
003500     END-IF.
003510     MOVE WS-GRAND-TOTAL      TO WS-CT-TOTAL.
003520     MOVE WS-GRAND-NECESSARY  TO WS-CT-NECESSARY.
003530     MOVE WS-GRAND-FRIVOLOUS  TO WS-CT-FRIVOLOUS.
003540     MOVE WS-GRAND-COUNT      TO WS-CT-COUNT.
003550     MOVE WS-CAT-TOTAL-LINE TO RPT-RECORD-OUT.
003560     WRITE RPT-RECORD-OUT.
003570     ADD 1 TO WS-LINE-COUNT.
003580 3020-EXIT.
003590     EXIT.
003600*
003610 9000-TERMINATE.
003620     CLOSE TXNFLAG-FILE.
003630     CLOSE REPORT-FILE.
003640     DISPLAY "SPC9000I - CATEGORY LINES PRINTED " WS-LINE-COUNT.
003650 9000-EXIT.
003660     EXIT.
